000100*****************************************************************         
000200*    ACCTLOAD  --  ACCOUNT STORE LOAD / SEED / SNAPSHOT PROGRAM           
000300*    CALLED BY ACCTPOST AT START OF RUN TO BRING THE ACCOUNT              
000400*    MASTER INTO THE IN-MEMORY ACCOUNT TABLE (SEEDING FIVE                
000500*    STARTER ACCOUNTS WHEN NO MASTER FILE EXISTS YET) AND AT              
000600*    END OF RUN TO WRITE THE TABLE BACK OUT AS THE NEW MASTER.            
000700*****************************************************************         
000800 IDENTIFICATION              DIVISION.                                    
000900*-----------------------------------------------------------------        
001000 PROGRAM-ID.                 ACCTLOAD.                                    
001100 AUTHOR.                     R. T. HALVORSEN.                             
001200 INSTALLATION.               CONSOLIDATED STATE BANK - DP DIV.            
001300 DATE-WRITTEN.               03/21/1988.                                  
001400 DATE-COMPILED.                                                           
001500 SECURITY.                   BANK INTERNAL USE ONLY.                      
001600*****************************************************************         
001700*CHANGE LOG                                                               
001800*-----------------------------------------------------------------        
001900*DATE       BY    TICKET    DESCRIPTION                                   
002000*---------- ----- --------- ------------------------------------          
002100*03/21/1988 RTH   INIT-003  ORIGINAL CODING.  THIS PROGRAM WAS            
002200*                           THE SCREEN-DRIVEN ACCOUNT MASTER              
002300*                           INQUIRY/UPDATE SCREEN.                        
002400*08/14/1990 MJO   MAINT-031 REWORKED AS A CALLABLE BATCH MODULE           
002500*                           FOR THE NEW NIGHTLY POSTING RUN --    MJO0890 
002600*                           ALL SCREEN I-O REMOVED.  PROGRAM NOW  MJO0890 
002700*                           LOADS THE MASTER INTO A TABLE FOR     MJO0890 
002800*                           ACCTPOST AND SNAPSHOTS IT BACK OUT    MJO0890 
002900*                           WHEN POSTING IS COMPLETE.             MJO0890 
003000*02/03/1993 KLV   MAINT-052 ADDED THE FIVE-ACCOUNT STARTER SEED           
003100*                           FOR A BRAND NEW BANK WITH NO MASTER   KLV0293 
003200*                           FILE ON DISK YET (FIRST NIGHT OF      KLV0293 
003300*                           PRODUCTION).                          KLV0293 
003400*01/22/1999 DPR   Y2K-114   YEAR 2000 READINESS REVIEW.  LAST-            
003500*                           ACTIVITY DATE STAMPED AS 8-DIGIT              
003600*                           CCYYMMDD ALREADY.  NO CHANGE REQUIRED.        
003700*09/17/2002 SAO   MAINT-147 RAISED TABLE CEILING TO 500 ACCOUNTS          
003800*                           TO MATCH THE CEILING ADOPTED IN       SAO0902 
003900*                           ACCTPOST AND ACCTTBL COPYBOOK.        SAO0902 
004000*****************************************************************         
004100 ENVIRONMENT                 DIVISION.                                    
004200*-----------------------------------------------------------------        
004300 CONFIGURATION               SECTION.                                     
004400 SOURCE-COMPUTER.            IBM-370.                                     
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     CLASS VALID-STATUS IS "A" "C".                                       
004800 INPUT-OUTPUT                SECTION.                                     
004900 FILE-CONTROL.                                                            
005000     SELECT ACCTMSTR         ASSIGN TO ACCTMSTR                           
005100                             ORGANIZATION IS LINE SEQUENTIAL              
005200                             FILE STATUS IS ACM-FILE-STATUS.              
005300*****************************************************************         
005400 DATA                        DIVISION.                                    
005500*-----------------------------------------------------------------        
005600 FILE                        SECTION.                                     
005700 FD  ACCTMSTR                                                             
005800     RECORD CONTAINS 65 CHARACTERS                                        
005900     DATA RECORD IS ACCT-MASTER-RECORD.                                   
006000 COPY "ACCTMST.cpy".                                                      
006100*-----------------------------------------------------------------        
006200 WORKING-STORAGE             SECTION.                                     
006300*-----------------------------------------------------------------        
006400 01  WS-FILE-STATUS-GROUP.                                                
006500     05  ACM-FILE-STATUS         PIC X(02).                               
006600     05  WS-STATUS-PARTS REDEFINES ACM-FILE-STATUS.                       
006700         10  WS-STATUS-1          PIC X(01).                              
006800         10  WS-STATUS-2          PIC X(01).                              
006900     05  FILLER                  PIC X(02).                               
007000 01  WS-SWITCHES.                                                         
007100     05  WS-MASTER-EOF-SW         PIC X(01) VALUE "N".                    
007200         88  MASTER-EOF                  VALUE "Y".                       
007300     05  FILLER                  PIC X(01).                               
007400 01  WS-AUDIT-COUNTERS.                                                   
007500     05  WS-READ-COUNT            PIC S9(04) COMP VALUE ZERO.             
007600     05  WS-WRITE-COUNT           PIC S9(04) COMP VALUE ZERO.             
007700     05  FILLER                  PIC X(02).                               
007800 77  WS-SEED-SUB                 PIC S9(04) COMP VALUE ZERO.              
007900 01  WS-RUN-DATE.                                                         
008000     05  WS-RUN-DATE-CCYYMMDD     PIC 9(08) VALUE ZEROS.                  
008100     05  FILLER                  PIC X(02).                               
008200*-----------------------------------------------------------------        
008300*STARTER-ACCOUNT OWNER NAMES FOR A BRAND NEW BANK -- SAME TABLE-          
008400*BY-REDEFINES TRICK THIS SHOP USES FOR SHORT FIXED LOOKUP                 
008500*TABLES.  SEE TICKET MAINT-052 ABOVE.                                     
008600*-----------------------------------------------------------------        
008700 01  WS-SEED-OWNER-NAMES.                                                 
008800     05  FILLER                  PIC X(20) VALUE "User1".                 
008900     05  FILLER                  PIC X(20) VALUE "User2".                 
009000     05  FILLER                  PIC X(20) VALUE "User3".                 
009100     05  FILLER                  PIC X(20) VALUE "User4".                 
009200     05  FILLER                  PIC X(20) VALUE "User5".                 
009300 01  WS-SEED-OWNER-TABLE REDEFINES WS-SEED-OWNER-NAMES.                   
009400     05  WS-SEED-OWNER-NAME      PIC X(20) OCCURS 5 TIMES.                
009500*-----------------------------------------------------------------        
009600 LINKAGE                     SECTION.                                     
009700*-----------------------------------------------------------------        
009800 01  ACCTLOAD-PARMS.                                                      
009900     05  ACL-FUNCTION-CODE       PIC X(08).                               
010000         88  ACL-FUNC-LOAD              VALUE "LOAD    ".                 
010100         88  ACL-FUNC-SNAPSHOT          VALUE "SNAPSHOT".                 
010200     05  ACL-ACCOUNT-COUNT       PIC S9(04) COMP.                         
010300     05  ACL-FILE-EXISTS         PIC X(01).                               
010400         88  ACL-FILE-DID-EXIST         VALUE "Y".                        
010500     05  FILLER                  PIC X(07).                               
010600 COPY "ACCTTBL.cpy".                                                      
010700*****************************************************************         
010800 PROCEDURE                   DIVISION USING ACCTLOAD-PARMS,               
010900                                            ACCT-TABLE.                   
011000*-----------------------------------------------------------------        
011100*MAIN ENTRY.  ACL-FUNCTION-CODE OF "LOAD" READS ACCTMSTR INTO             
011200*THE TABLE OR, IF THE MASTER DOES NOT EXIST YET, SEEDS FIVE               
011300*STARTER ACCOUNTS.  "SNAPSHOT" REWRITES ACCTMSTR IN FULL FROM             
011400*THE CURRENT CONTENTS OF THE TABLE.                                       
011500*-----------------------------------------------------------------        
011600 100-ACCOUNT-STORE-MANAGER.                                               
011700     EVALUATE TRUE                                                        
011800         WHEN ACL-FUNC-LOAD                                               
011900             PERFORM 200-LOAD-OR-SEED-ACCOUNTS                            
012000                THRU 200-LOAD-OR-SEED-ACCOUNTS-EXIT                       
012100         WHEN ACL-FUNC-SNAPSHOT                                           
012200             PERFORM 200-SNAPSHOT-ACCOUNTS                                
012300                THRU 200-SNAPSHOT-ACCOUNTS-EXIT                           
012400         WHEN OTHER                                                       
012500             CONTINUE                                                     
012600     END-EVALUATE.                                                        
012700 100-ACCOUNT-STORE-MANAGER-EXIT.                                          
012800     EXIT PROGRAM.                                                        
012900                                                                          
013000*-----------------------------------------------------------------        
013100*OPENS ACCTMSTR.  FILE STATUS "35" MEANS NO MASTER FILE IS ON     SAO0902 
013200*DISK -- NOT TREATED AS AN ERROR, JUST A SIGNAL TO SEED.                  
013300*-----------------------------------------------------------------        
013400 200-LOAD-OR-SEED-ACCOUNTS.                                               
013500     MOVE ZERO TO ACL-ACCOUNT-COUNT.                                      
013600     MOVE "N" TO ACL-FILE-EXISTS.                                         
013700     OPEN INPUT ACCTMSTR.                                                 
013800     IF ACM-FILE-STATUS = "35"                                            
013900         PERFORM 300-SEED-DEFAULT-ACCOUNTS                                
014000            THRU 300-SEED-DEFAULT-ACCOUNTS-EXIT                           
014100     ELSE                                                                 
014200         MOVE "Y" TO ACL-FILE-EXISTS                                      
014300         PERFORM 300-READ-MASTER-RECORDS                                  
014400            THRU 300-READ-MASTER-RECORDS-EXIT                             
014500             UNTIL MASTER-EOF                                             
014600         CLOSE ACCTMSTR                                                   
014700     END-IF.                                                              
014800 200-LOAD-OR-SEED-ACCOUNTS-EXIT.                                          
014900     EXIT.                                                                
015000                                                                          
015100 300-READ-MASTER-RECORDS.                                                 
015200     READ ACCTMSTR                                                        
015300         AT END                                                           
015400             SET MASTER-EOF TO TRUE                                       
015500         NOT AT END                                                       
015600             ADD 1 TO WS-READ-COUNT                                       
015700             ADD 1 TO ACL-ACCOUNT-COUNT                                   
015800             SET ACCT-IDX TO ACL-ACCOUNT-COUNT                            
015900             MOVE ACCT-ID            TO TBL-ACCT-ID(ACCT-IDX)             
016000             MOVE ACCT-OWNER         TO TBL-ACCT-OWNER(ACCT-IDX)          
016100             MOVE ACCT-STATUS-CD     TO TBL-ACCT-STATUS(ACCT-IDX)         
016200             MOVE ACCT-BALANCE       TO TBL-ACCT-BALANCE(ACCT-IDX)        
016300     END-READ.                                                            
016400 300-READ-MASTER-RECORDS-EXIT.                                            
016500     EXIT.                                                                
016600                                                                          
016700*-----------------------------------------------------------------        
016800*FIVE STARTER ACCOUNTS, IDS 1-5, $1000.00 EACH -- SEE MAINT-052.          
016900*-----------------------------------------------------------------        
017000 300-SEED-DEFAULT-ACCOUNTS.                                               
017100     PERFORM 310-SEED-ONE-ACCOUNT                                         
017200         VARYING WS-SEED-SUB FROM 1 BY 1                                  
017300             UNTIL WS-SEED-SUB > 5.                                       
017400     MOVE 5 TO ACL-ACCOUNT-COUNT.                                         
017500 300-SEED-DEFAULT-ACCOUNTS-EXIT.                                          
017600     EXIT.                                                                
017700                                                                          
017800 310-SEED-ONE-ACCOUNT.                                                    
017900     SET ACCT-IDX TO WS-SEED-SUB.                                         
018000     MOVE WS-SEED-SUB TO TBL-ACCT-ID(ACCT-IDX).                           
018100     MOVE WS-SEED-OWNER-NAME(WS-SEED-SUB)                                 
018200                      TO TBL-ACCT-OWNER(ACCT-IDX).                        
018300     MOVE "A"         TO TBL-ACCT-STATUS(ACCT-IDX).                       
018400     MOVE 1000.00     TO TBL-ACCT-BALANCE(ACCT-IDX).                      
018500 310-SEED-ONE-ACCOUNT-EXIT.                                               
018600     EXIT.                                                                
018700                                                                          
018800*-----------------------------------------------------------------        
018900*REWRITES ACCTMSTR IN FULL FROM THE TABLE.  CALLED BY ACCTPOST            
019000*ONLY AFTER EVERY INCOMING TRANSACTION HAS BEEN POSTED.                   
019100*-----------------------------------------------------------------        
019200 200-SNAPSHOT-ACCOUNTS.                                                   
019300     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.                      
019400     OPEN OUTPUT ACCTMSTR.                                                
019500     PERFORM 300-WRITE-MASTER-RECORDS                                     
019600         VARYING ACCT-IDX FROM 1 BY 1                                     
019700             UNTIL ACCT-IDX > ACL-ACCOUNT-COUNT.                          
019800     CLOSE ACCTMSTR.                                                      
019900 200-SNAPSHOT-ACCOUNTS-EXIT.                                              
020000     EXIT.                                                                
020100                                                                          
020200 300-WRITE-MASTER-RECORDS.                                                
020300     MOVE TBL-ACCT-ID(ACCT-IDX)       TO ACCT-ID.                         
020400     MOVE TBL-ACCT-OWNER(ACCT-IDX)    TO ACCT-OWNER.                      
020500     MOVE TBL-ACCT-STATUS(ACCT-IDX)   TO ACCT-STATUS-CD.                  
020600     MOVE TBL-ACCT-BALANCE(ACCT-IDX)  TO ACCT-BALANCE.                    
020700     MOVE WS-RUN-DATE-CCYYMMDD        TO ACCT-LAST-ACTIVITY-DT.           
020800     WRITE ACCT-MASTER-RECORD.                                            
020900     ADD 1 TO WS-WRITE-COUNT.                                             
021000 300-WRITE-MASTER-RECORDS-EXIT.                                           
021100     EXIT.                                                                
021200                                                                          
021300 END PROGRAM ACCTLOAD.                                                    
