000100******************************************************************
000200*    RPTDTL.CPY                                                  *
000300*    POSTING-DETAIL WORK RECORD -- BRIDGES ACCTPOST TO ACCTRPT.  *
000400*    ACCTPOST WRITES ONE RPT-DETAIL-REC PER INCOMING TRANSACTION *
000500*    AS IT IS POSTED, THEN ONE RPT-TOTAL-REC AS A TRAILER.       *
000600******************************************************************
000700 01  RPT-WORK-RECORD.
000800     05  RPT-REC-TYPE            PIC X(01).
000900         88  RPT-IS-DETAIL                VALUE "D".
001000         88  RPT-IS-TOTAL                 VALUE "T".
001100     05  RPT-DETAIL-AREA.
001200         10  RPT-SEQ-NO          PIC 9(06).
001300         10  RPT-TYPE            PIC X(08).
001400         10  RPT-FROM            PIC S9(10)
001500                                  SIGN IS LEADING SEPARATE.
001600         10  RPT-TO              PIC 9(10).
001700         10  RPT-AMOUNT          PIC S9(13)V99
001800                                  SIGN IS LEADING SEPARATE.
001900         10  RPT-DISPOSITION     PIC X(08).
002000             88  RPT-DISP-OK              VALUE "OK      ".
002100             88  RPT-DISP-FAILED          VALUE "FAILED  ".
002200             88  RPT-DISP-REJECTED        VALUE "REJECTED".
002300         10  FILLER              PIC X(09).
002400     05  RPT-TOTAL-AREA REDEFINES RPT-DETAIL-AREA.
002500         10  RPT-XFER-COUNT      PIC 9(06).
002600         10  RPT-XFER-AMOUNT     PIC S9(13)V99
002700                                  SIGN IS LEADING SEPARATE.
002800         10  RPT-DEP-COUNT       PIC 9(06).
002900         10  RPT-DEP-AMOUNT      PIC S9(13)V99
003000                                  SIGN IS LEADING SEPARATE.
003100         10  RPT-FAIL-COUNT      PIC 9(06).
003200         10  RPT-ENDING-TOTAL    PIC S9(15)V99
003300                                  SIGN IS LEADING SEPARATE.
003400     05  FILLER                  PIC X(04).
