000100******************************************************************
000200*    ACCTMST.CPY                                                 *
000300*    ACCOUNT MASTER / SNAPSHOT RECORD LAYOUT                     *
000400*    ONE RECORD PER DEPOSIT ACCOUNT ON THE ACCTMSTR FILE.        *
000500*    RECORD IS REWRITTEN IN FULL EACH RUN (SNAPSHOT REPLACES     *
000600*    THE PRIOR CONTENTS OF THE FILE -- NO PARTIAL UPDATE).       *
000700******************************************************************
000800 01  ACCT-MASTER-RECORD.
000900     05  ACCT-ID                 PIC 9(10).
001000     05  ACCT-OWNER              PIC X(20).
001100     05  ACCT-OWNER-NAME REDEFINES ACCT-OWNER.
001200         10  ACCT-OWNER-INITIAL  PIC X(01).
001300         10  ACCT-OWNER-REST     PIC X(19).
001400     05  ACCT-STATUS-CD          PIC X(01) VALUE "A".
001500         88  ACCT-ACTIVE                  VALUE "A".
001600         88  ACCT-CLOSED                  VALUE "C".
001700*        ACCT-STATUS-CD IS CARRIED FOR FUTURE ACCOUNT-CLOSURE
001800*        PROCESSING.  NO PATH IN THIS RUN TESTS 88-ACCT-CLOSED.
001900     05  ACCT-BALANCE            PIC S9(13)V99.
002000     05  ACCT-LAST-ACTIVITY-DT   PIC 9(08) VALUE ZEROS.
002100*        CCYYMMDD OF LAST SNAPSHOT WRITE. INFORMATIONAL ONLY.
002200     05  ACCT-BRANCH-CD          PIC X(03) VALUE "001".
002300*        RESERVED FOR MULTI-BRANCH EXTENSION. NOT USED.
002400     05  FILLER                  PIC X(08).
