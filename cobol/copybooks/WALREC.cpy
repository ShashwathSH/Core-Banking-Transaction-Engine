000100******************************************************************
000200*    WALREC.CPY                                                  *
000300*    WRITE-AHEAD JOURNAL (WAL) RECORD LAYOUT.                    *
000400*    ONE RECORD PER JOURNAL ENTRY ON THE JOURNAL FILE.           *
000500*    ENTRIES ARE APPEND-ONLY AND ARE NEVER REWRITTEN IN PLACE.   *
000600******************************************************************
000700 01  WAL-JOURNAL-RECORD.
000800     05  WAL-PHASE               PIC X(07).
000900         88  WAL-PHASE-PREPARE            VALUE "PREPARE".
001000         88  WAL-PHASE-COMMIT             VALUE "COMMIT ".
001100         88  WAL-PHASE-ABORT              VALUE "ABORT  ".
001200     05  TXN-ID                  PIC X(36).
001300     05  TXN-TYPE                PIC X(08).
001400         88  TXN-TYPE-DEPOSIT             VALUE "DEPOSIT ".
001500         88  TXN-TYPE-WITHDRAW            VALUE "WITHDRAW".
001600         88  TXN-TYPE-TRANSFER            VALUE "TRANSFER".
001700     05  TXN-FROM                PIC S9(10)
001800                                  SIGN IS LEADING SEPARATE.
001900     05  TXN-TO                  PIC 9(10).
002000     05  TXN-AMOUNT              PIC S9(13)V99
002100                                  SIGN IS LEADING SEPARATE.
002200     05  TXN-AMOUNT-PARTS REDEFINES TXN-AMOUNT.
002300         10  TXN-AMOUNT-SIGN     PIC X(01).
002400         10  TXN-AMOUNT-INTEGER  PIC 9(13).
002500         10  TXN-AMOUNT-DECIMAL  PIC 9(02).
002600     05  TXN-TIMESTAMP           PIC X(26).
002700*        INFORMATIONAL ONLY -- NEVER PARSED BACK DURING REPLAY.
002800     05  TXN-NOTE                PIC X(20).
002900     05  FILLER                  PIC X(06).
