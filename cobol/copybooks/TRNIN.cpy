000100******************************************************************
000200*    TRNIN.CPY                                                   *
000300*    INCOMING TRANSACTION RECORD LAYOUT (BATCH INPUT FILE).      *
000400*    ONE RECORD PER TRANSACTION TO BE POSTED, IN ARRIVAL ORDER.  *
000500******************************************************************
000600 01  TRN-INPUT-RECORD.
000700     05  IN-TYPE                 PIC X(08).
000800         88  IN-TYPE-DEPOSIT              VALUE "DEPOSIT ".
000900         88  IN-TYPE-TRANSFER             VALUE "TRANSFER".
001000     05  IN-FROM                 PIC S9(10)
001100                                  SIGN IS LEADING SEPARATE.
001200     05  IN-TO                   PIC 9(10).
001300     05  IN-AMOUNT               PIC S9(13)V99
001400                                  SIGN IS LEADING SEPARATE.
001500     05  IN-AMOUNT-PARTS REDEFINES IN-AMOUNT.
001600         10  IN-AMOUNT-SIGN      PIC X(01).
001700         10  IN-AMOUNT-INTEGER   PIC 9(13).
001800         10  IN-AMOUNT-DECIMAL   PIC 9(02).
001900     05  FILLER                  PIC X(10).
