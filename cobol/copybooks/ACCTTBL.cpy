000100******************************************************************
000200*    ACCTTBL.CPY                                                 *
000300*    IN-MEMORY ACCOUNT TABLE.  SHARED BY ACCTPOST (WHICH OWNS    *
000400*    AND SEARCHES IT FOR THE LIFE OF THE RUN) AND BY ACCTLOAD    *
000500*    (WHICH LOADS/SEEDS IT AT STARTUP AND WRITES IT BACK OUT AT  *
000600*    END OF RUN).  500-ACCOUNT CEILING IS A SHOP SIZING LIMIT -- *
000700*    SEE TICKET ENH-082 IN ACCTPOST IF THIS EVER NEEDS TO GROW.  *
000800******************************************************************
000900 01  ACCT-TABLE.
001000     05  ACCT-TABLE-ENTRY        OCCURS 500 TIMES
001100                                  ASCENDING KEY IS TBL-ACCT-ID
001200                                  INDEXED BY ACCT-IDX ACCT-IDX2.
001300         10  TBL-ACCT-ID         PIC 9(10).
001400         10  TBL-ACCT-OWNER      PIC X(20).
001500         10  TBL-ACCT-STATUS     PIC X(01).
001600         10  TBL-ACCT-BALANCE    PIC S9(13)V99.
001700         10  TBL-ACCT-BAL-PARTS REDEFINES TBL-ACCT-BALANCE.
001800             15  TBL-BAL-INTEGER PIC S9(13).
001900             15  TBL-BAL-DECIMAL PIC 9(02).
002000         10  FILLER              PIC X(02).
