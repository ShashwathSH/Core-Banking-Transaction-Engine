000100*****************************************************************         
000200*    ACCTBAL  --  ACCOUNT BALANCE ARITHMETIC SUBPROGRAM                   
000300*    CALLED BY ACCTPOST TO APPLY A SINGLE DEPOSIT OR WITHDRAWAL           
000400*    TO ONE ACCOUNT BALANCE.  HOLDS NO FILES AND NO STATE OF              
000500*    ITS OWN BETWEEN CALLS.                                               
000600*****************************************************************         
000700 IDENTIFICATION              DIVISION.                                    
000800*-----------------------------------------------------------------        
000900 PROGRAM-ID.                 ACCTBAL.                                     
001000 AUTHOR.                     R. T. HALVORSEN.                             
001100 INSTALLATION.               CONSOLIDATED STATE BANK - DP DIV.            
001200 DATE-WRITTEN.               03/14/1988.                                  
001300 DATE-COMPILED.                                                           
001400 SECURITY.                   BANK INTERNAL USE ONLY.                      
001500*****************************************************************         
001600*CHANGE LOG                                                               
001700*-----------------------------------------------------------------        
001800*DATE       BY    TICKET    DESCRIPTION                                   
001900*---------- ----- --------- ------------------------------------          
002000*03/14/1988 RTH   INIT-001  ORIGINAL CODING.  CALLED FROM                 
002100*                           ACCTPOST TO POST A DEPOSIT OR A               
002200*                           WITHDRAWAL AGAINST A BALANCE.                 
002300*06/02/1991 MJO   MAINT-037 CORRECTED RESULT-CODE TO BE LEFT              
002400*                           BLANK-PADDED SO ACCTPOST COMPARES             
002500*                           CLEAN AGAINST "OK" AND "REFUSED".             
002600*11/19/1996 KLV   ENH-082   ADDED DEFAULT REFUSAL FOR AN                  
002700*                           UNRECOGNIZED FUNCTION CODE RATHER     KLV1196 
002800*                           THAN FALLING THROUGH WITH NO MOVE.    KLV1196 
002900*01/22/1999 DPR   Y2K-114   YEAR 2000 READINESS REVIEW.  NO               
003000*                           2-DIGIT YEAR FIELDS IN THIS PROGRAM.          
003100*                           NO CODE CHANGE REQUIRED.                      
003200*04/08/2003 SAO   MAINT-151 ADDED WS-CALL-COUNT FOR THE NIGHTLY           
003300*                           SUBPROGRAM-USE AUDIT EXTRACT.         SAO0403 
003400*****************************************************************         
003500 ENVIRONMENT                 DIVISION.                                    
003600*-----------------------------------------------------------------        
003700 CONFIGURATION               SECTION.                                     
003800 SOURCE-COMPUTER.            IBM-370.                                     
003900 SPECIAL-NAMES.                                                           
004000     CLASS VALID-SIGN IS "+" "-".                                         
004100*****************************************************************         
004200 DATA                        DIVISION.                                    
004300*-----------------------------------------------------------------        
004400 WORKING-STORAGE             SECTION.                                     
004500*-----------------------------------------------------------------        
004600 77  WS-CALL-COUNT              PIC S9(08) COMP VALUE ZERO.       SAO0403 
004700 01  WS-AUDIT-COUNTERS.                                                   
004800     05  WS-REFUSAL-COUNT        PIC S9(08) COMP VALUE ZERO.              
004900     05  FILLER                  PIC X(04).                               
005000*-----------------------------------------------------------------        
005100 LINKAGE                     SECTION.                                     
005200*-----------------------------------------------------------------        
005300 01  ACCTBAL-PARMS.                                                       
005400     05  AB-FUNCTION-CODE        PIC X(08).                               
005500         88  AB-FUNC-DEPOSIT            VALUE "DEPOSIT ".                 
005600         88  AB-FUNC-WITHDRAW           VALUE "WITHDRAW".                 
005700     05  AB-FUNCTION-PARTS REDEFINES AB-FUNCTION-CODE.                    
005800         10  AB-FUNC-PREFIX       PIC X(04).                              
005900         10  AB-FUNC-SUFFIX       PIC X(04).                              
006000     05  AB-BALANCE              PIC S9(13)V99.                           
006100     05  AB-BALANCE-PARTS REDEFINES AB-BALANCE.                           
006200         10  AB-BALANCE-INTEGER   PIC S9(13).                             
006300         10  AB-BALANCE-DECIMAL   PIC 9(02).                              
006400     05  AB-AMOUNT               PIC S9(13)V99.                           
006500     05  AB-AMOUNT-PARTS REDEFINES AB-AMOUNT.                             
006600         10  AB-AMOUNT-INTEGER    PIC S9(13).                             
006700         10  AB-AMOUNT-DECIMAL    PIC 9(02).                              
006800     05  AB-RESULT-CODE          PIC X(08).                               
006900         88  AB-RESULT-OK               VALUE "OK      ".                 
007000         88  AB-RESULT-REFUSED          VALUE "REFUSED ".                 
007100     05  FILLER                  PIC X(04).                               
007200*****************************************************************         
007300 PROCEDURE                   DIVISION USING ACCTBAL-PARMS.                
007400*-----------------------------------------------------------------        
007500*MAIN ENTRY.  APPLY ONE DEPOSIT OR WITHDRAWAL TO AB-BALANCE AND           
007600*SET AB-RESULT-CODE FOR THE CALLER.  WITHDRAW IS REFUSED WHEN             
007700*THE BALANCE IS LESS THAN THE AMOUNT; EQUAL BALANCE IS ALLOWED            
007800*TO GO TO ZERO.                                                           
007900*-----------------------------------------------------------------        
008000 100-COMPUTE-BALANCE.                                                     
008100     ADD 1 TO WS-CALL-COUNT.                                              
008200     EVALUATE TRUE                                                        
008300         WHEN AB-FUNC-DEPOSIT                                             
008400             ADD AB-AMOUNT TO AB-BALANCE                                  
008500             SET AB-RESULT-OK TO TRUE                                     
008600         WHEN AB-FUNC-WITHDRAW                                            
008700             IF AB-BALANCE < AB-AMOUNT                                    
008800                 SET AB-RESULT-REFUSED TO TRUE                            
008900                 ADD 1 TO WS-REFUSAL-COUNT                                
009000             ELSE                                                         
009100                 SUBTRACT AB-AMOUNT FROM AB-BALANCE                       
009200                 SET AB-RESULT-OK TO TRUE                                 
009300             END-IF                                                       
009400         WHEN OTHER                                               KLV1196 
009500             SET AB-RESULT-REFUSED TO TRUE                        KLV1196 
009600     END-EVALUATE.                                                        
009700 100-COMPUTE-BALANCE-EXIT.                                                
009800     EXIT PROGRAM.                                                        
009900                                                                          
010000 END PROGRAM ACCTBAL.                                                     
