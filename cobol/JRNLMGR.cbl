000100*****************************************************************         
000200*    JRNLMGR  --  WRITE-AHEAD JOURNAL (WAL) MANAGER SUBPROGRAM            
000300*    CALLED BY ACCTPOST TO APPEND JOURNAL ENTRIES DURABLY AND TO          
000400*    READ BACK THE JOURNAL ONE NON-BLANK RECORD AT A TIME DURING          
000500*    STARTUP RECOVERY.  NO BUSINESS RULES LIVE HERE -- THIS IS            
000600*    PURELY THE JOURNAL FILE I/O.                                         
000700*****************************************************************         
000800 IDENTIFICATION              DIVISION.                                    
000900*-----------------------------------------------------------------        
001000 PROGRAM-ID.                 JRNLMGR.                                     
001100 AUTHOR.                     R. T. HALVORSEN.                             
001200 INSTALLATION.               CONSOLIDATED STATE BANK - DP DIV.            
001300 DATE-WRITTEN.               04/02/1988.                                  
001400 DATE-COMPILED.                                                           
001500 SECURITY.                   BANK INTERNAL USE ONLY.                      
001600*****************************************************************         
001700*CHANGE LOG                                                               
001800*-----------------------------------------------------------------        
001900*DATE       BY    TICKET    DESCRIPTION                                   
002000*---------- ----- --------- ------------------------------------          
002100*04/02/1988 RTH   INIT-002  ORIGINAL CODING.  SPLIT OUT OF                
002200*                           ACCTPOST SO THE JOURNAL I/O COULD BE          
002300*                           UNIT TESTED SEPARATE FROM POSTING.            
002400*09/30/1990 MJO   MAINT-029 CLOSE/REOPEN EXTEND AFTER EVERY               
002500*                           APPEND SO A WRITE IS ON DISK BEFORE           
002600*                           ACCTPOST TREATS THE POSTING AS                
002700*                           COMMITTED.  BEFORE THIS FIX A CRASH           
002800*                           COULD LOSE THE LAST BUFFERED RECORD.  MJO0990 
002900*02/14/1994 KLV   MAINT-061 READ-NEXT NOW SKIPS BLANK LINES               
003000*                           INSTEAD OF HANDING THEM BACK TO THE           
003100*                           CALLER AS A JOURNAL ENTRY.            KLV0294 
003200*01/25/1999 DPR   Y2K-114   YEAR 2000 READINESS REVIEW.  THE              
003300*                           JOURNAL TIMESTAMP FIELD IS CARRIED            
003400*                           THROUGH AS TEXT AND IS NEVER PARSED           
003500*                           BY THIS PROGRAM.  NO CHANGE REQUIRED.         
003600*07/11/2001 SAO   MAINT-139 OPEN-FOR-READ NOW REPORTS A MISSING           
003700*                           JOURNAL FILE TO THE CALLER INSTEAD OF         
003800*                           ABENDING ON FILE STATUS 35 -- FIRST           
003900*                           RUN OF A NEW ACCOUNT BOOK HAS NO      SAO0701 
004000*                           JOURNAL FILE YET.                     SAO0701 
004050*08/10/2026 RTH   MAINT-189 DOCUMENTATION PASS -- ADDED FIELD-GROUP       
004060*                           AND DISPATCH-BRANCH COMMENTS FOR THE          
004070*                           QUARTERLY MAINTAINABILITY REVIEW.  NO         
004080*                           LOGIC CHANGED.                                
004100*****************************************************************         
004200 ENVIRONMENT                 DIVISION.                                    
004300*-----------------------------------------------------------------        
004400 CONFIGURATION               SECTION.                                     
004500 SOURCE-COMPUTER.            IBM-370.                                     
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS VALID-PHASE IS "P" "C" "A".                                    
004900 INPUT-OUTPUT                SECTION.                                     
005000 FILE-CONTROL.                                                            
005100     SELECT  JOURNAL                                                      
005200             ASSIGN TO JOURNAL                                            
005300             ORGANIZATION IS LINE SEQUENTIAL                              
005400             FILE STATUS IS JRNL-FILE-STATUS.                             
005500*****************************************************************         
005600 DATA                        DIVISION.                                    
005700*-----------------------------------------------------------------        
005800 FILE                        SECTION.                                     
005900 FD  JOURNAL                                                              
006000     RECORD CONTAINS 140 CHARACTERS                                       
006100     DATA RECORD IS WAL-JOURNAL-RECORD.                                   
006200 COPY "WALREC.cpy".                                                       
006300*-----------------------------------------------------------------        
006400 WORKING-STORAGE             SECTION.                                     
006500*-----------------------------------------------------------------        
006550*-----------------------------------------------------------------        
006560*FILE STATUS FOR THE JOURNAL.  THE REDEFINES SPLITS IT INTO ITS           
006570*TWO STATUS DIGITS SHOULD A MAINTAINER NEED TO TEST THEM APART.           
006600 01  WS-FILE-STATUS-GROUP.                                                
006700     05  JRNL-FILE-STATUS        PIC X(02).                               
006800     05  WS-FILE-STATUS-PARTS REDEFINES JRNL-FILE-STATUS.                 
006900         10  WS-STATUS-1         PIC X(01).                               
007000         10  WS-STATUS-2         PIC X(01).                               
007100     05  FILLER                  PIC X(02).                               
007150*-----------------------------------------------------------------        
007160*READ AND APPEND COUNTS -- KEPT FOR TRACE/DEBUG ONLY, NOT PRINTED         
007170*ON ANY REPORT.  JRNLMGR HAS NO CONTROL-TOTAL OUTPUT OF ITS OWN.          
007200 01  WS-AUDIT-COUNTERS.                                                   
007300     05  WS-READ-COUNT           PIC S9(08) COMP VALUE ZERO.              
007400     05  WS-APPEND-COUNT         PIC S9(08) COMP VALUE ZERO.              
007500     05  FILLER                  PIC X(02).                               
007600 77  WS-SKIPPED-BLANK-COUNT      PIC S9(08) COMP VALUE ZERO.      KLV0294 
007700*-----------------------------------------------------------------        
007800 LINKAGE                     SECTION.                                     
007900*-----------------------------------------------------------------        
007950*-----------------------------------------------------------------        
007960*THE CALL INTERFACE.  THE CALLER (ACCTPOST) OWNS THIS AREA AND            
007970*PASSES IT BY REFERENCE ON EVERY CALL -- JM-FUNCTION-CODE SELECTS         
007980*THE OPERATION AND THE REMAINDER CARRIES THE JOURNAL RECORD ITSELF        
007990*IN AND OUT.                                                              
008000 01  JRNLMGR-PARMS.                                                       
008100     05  JM-FUNCTION-CODE        PIC X(08).                               
008200         88  JM-FUNC-OPEN-RD            VALUE "OPEN-RD ".                 
008300         88  JM-FUNC-READ-NEXT          VALUE "READNEXT".                 
008400         88  JM-FUNC-CLOSE-RD           VALUE "CLOSE-RD".                 
008500         88  JM-FUNC-OPEN-WR            VALUE "OPEN-WR ".                 
008600         88  JM-FUNC-APPEND             VALUE "APPEND  ".                 
008700         88  JM-FUNC-CLOSE-WR           VALUE "CLOSE-WR".                 
008800     05  JM-FILE-EXISTS          PIC X(01).                               
008900         88  JM-FILE-DID-EXIST          VALUE "Y".                        
009000     05  JM-AT-END               PIC X(01).                               
009100         88  JM-END-OF-JOURNAL          VALUE "Y".                        
009200     05  JM-JOURNAL-LINE.                                                 
009300         10  JM-WAL-PHASE         PIC X(07).                              
009400         10  JM-TXN-ID            PIC X(36).                              
009500         10  JM-TXN-TYPE          PIC X(08).                              
009600         10  JM-TXN-FROM          PIC S9(10)                              
009700                                  SIGN IS LEADING SEPARATE.               
009800         10  JM-TXN-FROM-PARTS REDEFINES JM-TXN-FROM.                     
009900             15  JM-TXN-FROM-SIGN  PIC X(01).                             
010000             15  JM-TXN-FROM-DIGS  PIC 9(10).                             
010100         10  JM-TXN-TO            PIC 9(10).                              
010200         10  JM-TXN-AMOUNT        PIC S9(13)V99                           
010300                                  SIGN IS LEADING SEPARATE.               
010400         10  JM-TXN-AMOUNT-PARTS REDEFINES JM-TXN-AMOUNT.                 
010500             15  JM-TXN-AMT-SIGN   PIC X(01).                             
010600             15  JM-TXN-AMT-INT    PIC 9(13).                             
010700             15  JM-TXN-AMT-DEC    PIC 9(02).                             
010800         10  JM-TXN-TIMESTAMP     PIC X(26).                              
010900         10  JM-TXN-NOTE          PIC X(20).                              
011000     05  FILLER                  PIC X(08).                               
011100*****************************************************************         
011200 PROCEDURE                   DIVISION USING JRNLMGR-PARMS.                
011300*-----------------------------------------------------------------        
011400*MAIN ENTRY.  DISPATCHES ON JM-FUNCTION-CODE.  THE CALLER                 
011500*(ACCTPOST) OWNS JRNLMGR-PARMS IN ITS OWN WORKING-STORAGE SO              
011600*JM-FILE-EXISTS AND JM-AT-END PERSIST ACROSS REPEATED CALLS.              
011700*-----------------------------------------------------------------        
011800 100-JOURNAL-MANAGER.                                                     
011900     EVALUATE TRUE                                                        
011950*ONE BRANCH PER FUNCTION CODE THE CALLER CAN PASS.                        
012000         WHEN JM-FUNC-OPEN-RD                                             
012100             PERFORM 200-OPEN-FOR-READ                                    
012200                THRU 200-OPEN-FOR-READ-EXIT                               
012300         WHEN JM-FUNC-READ-NEXT                                           
012400             PERFORM 200-READ-NEXT-LINE                                   
012500                THRU 200-READ-NEXT-LINE-EXIT                              
012600         WHEN JM-FUNC-CLOSE-RD                                            
012700             PERFORM 200-CLOSE-READ                                       
012800                THRU 200-CLOSE-READ-EXIT                                  
012900         WHEN JM-FUNC-OPEN-WR                                             
013000             PERFORM 200-OPEN-FOR-APPEND                                  
013100                THRU 200-OPEN-FOR-APPEND-EXIT                             
013200         WHEN JM-FUNC-APPEND                                              
013300             PERFORM 200-APPEND-LINE                                      
013400                THRU 200-APPEND-LINE-EXIT                                 
013500         WHEN JM-FUNC-CLOSE-WR                                            
013600             PERFORM 200-CLOSE-APPEND                                     
013700                THRU 200-CLOSE-APPEND-EXIT                                
013800         WHEN OTHER                                                       
013900             CONTINUE                                                     
014000     END-EVALUATE.                                                        
014100 100-JOURNAL-MANAGER-EXIT.                                                
014200     EXIT PROGRAM.                                                        
014300                                                                          
014400*-----------------------------------------------------------------        
014500*OPEN THE JOURNAL FOR A REPLAY PASS.  A MISSING FILE (STATUS 35)  SAO0701 
014600*IS NOT AN ERROR -- IT MEANS THIS IS THE FIRST RUN AND THE        SAO0701 
014700*JOURNAL IS TREATED AS EMPTY, PER THE RUN BOOK.                   SAO0701 
014800*-----------------------------------------------------------------        
014900 200-OPEN-FOR-READ.                                                       
015000     MOVE "Y" TO JM-FILE-EXISTS.                                          
015100     MOVE "N" TO JM-AT-END.                                               
015200     OPEN INPUT JOURNAL.                                                  
015300     IF JRNL-FILE-STATUS = "35"                                           
015400         MOVE "N" TO JM-FILE-EXISTS                                       
015500         MOVE "Y" TO JM-AT-END                                            
015600     END-IF.                                                              
015700 200-OPEN-FOR-READ-EXIT.                                                  
015800     EXIT.                                                                
015900                                                                          
016000*-----------------------------------------------------------------        
016100*RETURN THE NEXT NON-BLANK JOURNAL RECORD.  WHEN THE JOURNAL              
016200*NEVER EXISTED, BEHAVE AS AN IMMEDIATE END-OF-FILE.                       
016300*-----------------------------------------------------------------        
016400 200-READ-NEXT-LINE.                                                      
016500     IF NOT JM-FILE-DID-EXIST                                             
016600         MOVE "Y" TO JM-AT-END                                            
016700         GO TO 200-READ-NEXT-LINE-EXIT                                    
016800     END-IF.                                                              
016900     PERFORM 210-READ-JOURNAL-RECORD                                      
017000        THRU 210-READ-JOURNAL-RECORD-EXIT                                 
017100         UNTIL JM-END-OF-JOURNAL                                          
017200            OR WAL-JOURNAL-RECORD NOT = SPACES.                           
017300 200-READ-NEXT-LINE-EXIT.                                                 
017400     EXIT.                                                                
017500                                                                          
017600 210-READ-JOURNAL-RECORD.                                                 
017700     READ JOURNAL                                                         
017800         AT END                                                           
017900             MOVE "Y" TO JM-AT-END                                        
018000         NOT AT END                                                       
018100             ADD 1 TO WS-READ-COUNT                                       
018130*A BLANK LINE IN THE JOURNAL IS A REOPEN/FLUSH ARTIFACT, NOT A            
018160*REAL ENTRY -- SKIP IT AND KEEP READING.                                  
018200             IF WAL-JOURNAL-RECORD = SPACES                       KLV0294 
018300                 ADD 1 TO WS-SKIPPED-BLANK-COUNT                  KLV0294 
018400             ELSE                                                         
018500                 MOVE WAL-JOURNAL-RECORD TO JM-JOURNAL-LINE               
018600             END-IF                                                       
018700     END-READ.                                                            
018800 210-READ-JOURNAL-RECORD-EXIT.                                            
018900     EXIT.                                                                
019000                                                                          
019100 200-CLOSE-READ.                                                          
019150*CLOSE OUT A COMPLETED REPLAY PASS.                                       
019200     CLOSE JOURNAL.                                                       
019300 200-CLOSE-READ-EXIT.                                                     
019400     EXIT.                                                                
019500                                                                          
019600*-----------------------------------------------------------------        
019700*OPEN THE JOURNAL FOR APPEND.  OPEN EXTEND CREATES THE FILE               
019800*WHEN IT DOES NOT YET EXIST (GNUCOBOL AND MOST VENDOR RUNTIMES);  MJO0990 
019900*THE OUTPUT/CLOSE FALLBACK COVERS RUNTIMES THAT DO NOT.           MJO0990 
020000*-----------------------------------------------------------------        
020100 200-OPEN-FOR-APPEND.                                                     
020200     OPEN EXTEND JOURNAL.                                                 
020300     IF JRNL-FILE-STATUS = "35"                                           
020400         OPEN OUTPUT JOURNAL                                              
020500         CLOSE JOURNAL                                                    
020600         OPEN EXTEND JOURNAL                                              
020700     END-IF.                                                              
020800 200-OPEN-FOR-APPEND-EXIT.                                                
020900     EXIT.                                                                
021000                                                                          
021100*-----------------------------------------------------------------        
021200*APPEND ONE JOURNAL RECORD AND FORCE IT TO DISK BEFORE RETURNING          
021300*TO THE CALLER.  THE CLOSE/REOPEN PAIR IS THE ONLY PORTABLE WAY   MJO0990 
021400*TO GUARANTEE THE RECORD IS DURABLE ON EVERY RUNTIME THIS SHOP    MJO0990 
021500*HAS TARGETED SINCE 1990.                                         MJO0990 
021600*-----------------------------------------------------------------        
021700 200-APPEND-LINE.                                                         
021750*MOVE THE CALLERS JOURNAL LINE INTO THE FD RECORD AND WRITE IT.           
021800     MOVE JM-JOURNAL-LINE TO WAL-JOURNAL-RECORD.                          
021900     WRITE WAL-JOURNAL-RECORD.                                            
022000     ADD 1 TO WS-APPEND-COUNT.                                            
022050*CLOSE OUT A COMPLETED APPEND PASS.                                       
022100     CLOSE JOURNAL.                                                       
022200     OPEN EXTEND JOURNAL.                                                 
022300 200-APPEND-LINE-EXIT.                                                    
022400     EXIT.                                                                
022500                                                                          
022600 200-CLOSE-APPEND.                                                        
022700     CLOSE JOURNAL.                                                       
022800 200-CLOSE-APPEND-EXIT.                                                   
022900     EXIT.                                                                
023000                                                                          
023100 END PROGRAM JRNLMGR.                                                     
