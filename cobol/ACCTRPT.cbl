000100*****************************************************************         
000200*    ACCTRPT  --  DAILY POSTING REPORT PROGRAM                            
000300*    READS THE POSTING WORK FILE BUILT BY ACCTPOST (ONE DETAIL            
000400*    RECORD PER INCOMING TRANSACTION, ONE TRAILER TOTAL RECORD)           
000500*    AND PRINTS THE DAILY POSTING REPORT WITH END-OF-RUN CONTROL          
000600*    TOTALS.                                                              
000700*****************************************************************         
000800 IDENTIFICATION              DIVISION.                                    
000900*-----------------------------------------------------------------        
001000 PROGRAM-ID.                 ACCTRPT.                                     
001100 AUTHOR.                     E. M. FAIRWEATHER.                           
001200 INSTALLATION.               CONSOLIDATED STATE BANK - DP DIV.            
001300 DATE-WRITTEN.               04/11/1988.                                  
001400 DATE-COMPILED.                                                           
001500 SECURITY.                   BANK INTERNAL USE ONLY.                      
001600*****************************************************************         
001700*CHANGE LOG                                                               
001800*-----------------------------------------------------------------        
001900*DATE       BY    TICKET    DESCRIPTION                                   
002000*---------- ----- --------- ------------------------------------          
002100*04/11/1988 EMF   INIT-004  ORIGINAL CODING.  THIS PROGRAM WAS            
002200*                           THE TWO-UP INVENTORY/REORDER REPORT           
002300*                           WRITER.  REWORKED HERE AS A SINGLE            
002400*                           POSTING REPORT WRITER -- THE REORDER          
002500*                           SIDE AND THE SUPPLIER LOOKUP IT DID           
002600*                           ARE NOT NEEDED FOR POSTING AND WERE           
002700*                           DROPPED.                                      
002800*05/30/1992 MJO   MAINT-041 ADDED THE FOUR CONTROL-TOTAL LINES            
002900*                           (TRANSFERS, DEPOSITS, FAILURES,       MJO0592 
003000*                           ENDING BALANCE TOTAL) READ FROM THE   MJO0592 
003100*                           TRAILER RECORD ACCTPOST NOW WRITES.   MJO0592 
003200*11/19/1996 KLV   ENH-082   WIDENED RPT-AMOUNT EDIT PICTURE TO            
003300*                           HANDLE THE LARGER BALANCE CEILINGS    KLV1196 
003400*                           ADOPTED THIS YEAR.                    KLV1196 
003500*01/22/1999 DPR   Y2K-114   YEAR 2000 READINESS REVIEW.  REPORT           
003600*                           TITLE DATE IS ALREADY CCYY/MM/DD.             
003700*                           NO CODE CHANGE REQUIRED.                      
003800*04/08/2003 SAO   MAINT-151 CORRECTED FOOTER RECORD COUNT LABEL           
003900*                           TO READ "TRANSACTIONS READ" INSTEAD   SAO0403 
004000*                           OF THE OLD INVENTORY WORDING LEFT     SAO0403 
004100*                           OVER FROM THE ORIGINAL PROGRAM.       SAO0403 
004150*08/10/2026 EMF   MAINT-188 DOCUMENTATION PASS -- ADDED PARAGRAPH AND     
004160*                           FIELD-GROUP BANNERS THROUGHOUT FOR THE        
004170*                           QUARTERLY MAINTAINABILITY REVIEW.  NO         
004180*                           LOGIC CHANGED.                                
004200*****************************************************************         
004300 ENVIRONMENT                 DIVISION.                                    
004400*-----------------------------------------------------------------        
004500 CONFIGURATION               SECTION.                                     
004600 SOURCE-COMPUTER.            IBM-370.                                     
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM                                                   
004900     CLASS VALID-REC-TYPE IS "D" "T".                                     
005000 INPUT-OUTPUT                SECTION.                                     
005100 FILE-CONTROL.                                                            
005200     SELECT  RPTWORK-IN         ASSIGN TO RPTWORK                         
005300                                 ORGANIZATION IS LINE SEQUENTIAL          
005400                                 FILE STATUS IS RPTWORK-FILE-STAT.        
005500     SELECT  RPTFILE-OUT        ASSIGN TO RPTFILE                         
005600                                 ORGANIZATION IS LINE SEQUENTIAL.         
005700*****************************************************************         
005800 DATA                        DIVISION.                                    
005900*-----------------------------------------------------------------        
006000 FILE                        SECTION.                                     
006020*-----------------------------------------------------------------        
006030*INPUT -- THE SCRATCH WORK FILE ACCTPOST BUILDS, ONE DETAIL LINE          
006040*PER TRANSACTION POSTED PLUS A SINGLE TRAILER TOTAL RECORD.               
006100 FD  RPTWORK-IN                                                           
006200     RECORD CONTAINS 73 CHARACTERS                                        
006300     DATA RECORD IS RPT-WORK-RECORD.                                      
006400 COPY "RPTDTL.cpy".                                                       
006500                                                                          
006550*-----------------------------------------------------------------        
006560*OUTPUT -- THE PRINTED DAILY POSTING REPORT ITSELF.                       
006600 FD  RPTFILE-OUT                                                          
006700     RECORD CONTAINS 80 CHARACTERS                                        
006800     DATA RECORD IS POSTING-REPORT-LINE.                                  
006900 01  POSTING-REPORT-LINE       PIC X(80).                                 
007000*-----------------------------------------------------------------        
007100 WORKING-STORAGE             SECTION.                                     
007200*-----------------------------------------------------------------        
008700*-----------------------------------------------------------------        
008800*REPORT TITLE LINE.                                                       
008900*-----------------------------------------------------------------        
009000 01  RPT-TITLE-LINE.                                                      
009100     05  FILLER              PIC X(05) VALUE SPACES.                      
009200     05  FILLER              PIC X(24)                                    
009300                             VALUE "DAILY POSTING REPORT (".              
009500     05  TTL-DATE.                                                        
009600         10  TTL-YEAR        PIC 9(04).                                   
009700         10  FILLER          PIC X(01) VALUE "/".                         
009800         10  TTL-MONTH       PIC 9(02).                                   
009900         10  FILLER          PIC X(01) VALUE "/".                         
010000         10  TTL-DAY         PIC 9(02).                                   
010100     05  FILLER              PIC X(01) VALUE ")".                         
010200     05  FILLER              PIC X(24) VALUE SPACES.                      
010300                                                                          
010400*-----------------------------------------------------------------        
010500*REPORT COLUMN HEADER LINE.                                               
010600*-----------------------------------------------------------------        
010700 01  RPT-HEADER-LINE.                                                     
010800     05  FILLER              PIC X(01) VALUE SPACES.                      
010900     05  FILLER              PIC X(08) VALUE "SEQ NO".                    
011000     05  FILLER              PIC X(10) VALUE "TXN TYPE".                  
011100     05  FILLER              PIC X(13) VALUE "FROM ACCT".                 
011200     05  FILLER              PIC X(13) VALUE "TO ACCT".                   
011300     05  FILLER              PIC X(19) VALUE "AMOUNT".                    
011400     05  FILLER              PIC X(08) VALUE "STATUS".                    
011500     05  FILLER              PIC X(08) VALUE SPACES.                      
011600                                                                          
011700*-----------------------------------------------------------------        
011800*REPORT DETAIL LINE -- ONE PER INCOMING TRANSACTION POSTED.               
011900*-----------------------------------------------------------------        
012000 01  RPT-DETAIL-LINE.                                                     
012100     05  FILLER              PIC X(01) VALUE SPACES.                      
012200     05  DTL-SEQ-NO-O        PIC ZZZZZ9.                                  
012300     05  FILLER              PIC X(03) VALUE SPACES.                      
012400     05  DTL-TYPE-O          PIC X(08).                                   
012500     05  FILLER              PIC X(02) VALUE SPACES.                      
012600     05  DTL-FROM-O          PIC ZZZZZZZZZ9.                              
012700     05  FILLER              PIC X(02) VALUE SPACES.                      
012800     05  DTL-TO-O            PIC ZZZZZZZZZ9.                              
012900     05  FILLER              PIC X(02) VALUE SPACES.                      
013000     05  DTL-AMOUNT-O        PIC $$,$$$,$$$,$$9.99-.                      
013100     05  FILLER              PIC X(02) VALUE SPACES.                      
013200     05  DTL-STATUS-O        PIC X(08).                                   
013300                                                                          
013400*-----------------------------------------------------------------        
013500*CONTROL-TOTAL LINE -- WRITTEN FOUR TIMES, ONE PER TOTAL, IN THE          
013600*SAME LABEL/VALUE SHAPE AS THE OLD INVENTORY-VALUE TOTAL LINE.            
013700*-----------------------------------------------------------------        
013800 01  RPT-TOTAL-LINE.                                                      
013900     05  FILLER              PIC X(02) VALUE SPACES.                      
014000     05  TOT-LABEL           PIC X(28).                                   
014100     05  TOT-VALUE           PIC $$,$$$,$$$,$$9.99-.                      
014200                                                                          
014300*-----------------------------------------------------------------        
014400*FOOTER LINE -- RUN COUNTS.                                               
014500*-----------------------------------------------------------------        
014600 01  RPT-FOOTER-LINE.                                                     
014700     05  FILLER              PIC X(02) VALUE SPACES.                      
014800     05  FTR-LABEL           PIC X(20).                                   
014900     05  FTR-COUNT           PIC ZZZZZ9.                                  
015000                                                                          
015050*-----------------------------------------------------------------        
015060*END-OF-FILE SWITCH FOR THE WORK FILE.  300-READ-POSTING-WORK SETS        
015070*THIS AND 100-PRINT-POSTING-REPORT TESTS IT TO END THE MAIN LOOP.         
015100 01  WS-SWITCHES.                                                         
015200     05  WS-EOF-SW               PIC X(01) VALUE "N".                     
015300         88  POSTING-WORK-EOF            VALUE "Y".                       
015400     05  FILLER                  PIC X(01).                               
015420*-----------------------------------------------------------------        
015430*RUN COUNTS FOR THE FOOTER LINE -- RECORDS READ FROM THE WORK FILE        
015440*AND DETAIL LINES ACTUALLY WRITTEN TO THE REPORT.                         
015500 01  WS-AUDIT-COUNTERS.                                                   
015600     05  WS-READ-COUNT           PIC S9(06) COMP VALUE ZERO.              
015700     05  WS-WRITE-COUNT          PIC S9(06) COMP VALUE ZERO.              
015900     05  FILLER                  PIC X(02).                               
015910*-----------------------------------------------------------------        
015920*THE SIX RUN TOTALS CAPTURED OFF THE TRAILER RECORD AND HELD HERE         
015930*UNTIL END OF FILE, WHEN 300-PRINT-POSTING-TOTALS WRITES THEM ALL         
015940*AT ONCE.  THE REDEFINES ON THE AMOUNT FIELDS LET A MAINTAINER            
015950*DISPLAY INTEGER AND DECIMAL PORTIONS SEPARATELY WHEN TRACING A           
015960*ROUNDING QUESTION.                                                       
016000 01  WS-CAPTURED-TOTALS.                                                  
016100     05  WS-XFER-COUNT           PIC S9(06) COMP VALUE ZERO.              
016200     05  WS-XFER-AMOUNT          PIC S9(13)V99 VALUE ZEROS.               
016210     05  WS-XFER-AMOUNT-PARTS REDEFINES WS-XFER-AMOUNT.                   
016220         10  WS-XFER-AMT-INTEGER PIC S9(13).                              
016230         10  WS-XFER-AMT-DECIMAL PIC 9(02).                               
016300     05  WS-DEP-COUNT            PIC S9(06) COMP VALUE ZERO.              
016400     05  WS-DEP-AMOUNT           PIC S9(13)V99 VALUE ZEROS.               
016500     05  WS-FAIL-COUNT           PIC S9(06) COMP VALUE ZERO.              
016600     05  WS-ENDING-TOTAL         PIC S9(15)V99 VALUE ZEROS.               
016610     05  WS-ENDING-TOTAL-PARTS REDEFINES WS-ENDING-TOTAL.                 
016620         10  WS-ENDING-TOTAL-INTEGER PIC S9(15).                          
016630         10  WS-ENDING-TOTAL-DECIMAL PIC 9(02).                           
016700     05  FILLER                  PIC X(02).                               
016750*-----------------------------------------------------------------        
016760*FILE STATUS BYTES FOR THE WORK FILE READ.  THE REDEFINES GIVES US        
016770*THE TWO STATUS DIGITS SEPARATELY SHOULD A FUTURE MAINTAINER NEED         
016780*TO TEST THEM ONE AT A TIME.                                              
016800 01  WS-FILE-STATUS-GROUP.                                                
016900     05  RPTWORK-FILE-STAT       PIC X(02).                               
017000     05  WS-STATUS-PARTS REDEFINES RPTWORK-FILE-STAT.                     
017100         10  WS-STATUS-1          PIC X(01).                              
017200         10  WS-STATUS-2          PIC X(01).                              
017300     05  FILLER                  PIC X(02).                               
017350*-----------------------------------------------------------------        
017360*TODAY'S DATE, BROKEN INTO PARTS FOR THE TITLE LINE EDIT BELOW.           
017400 01  WS-TODAY.                                                            
017500     05  WS-TODAY-YEAR           PIC 9(04).                               
017600     05  WS-TODAY-MONTH          PIC 9(02).                               
017700     05  WS-TODAY-DAY            PIC 9(02).                               
017800 77  WS-LINE-COUNT              PIC S9(04) COMP VALUE ZERO.               
017900*****************************************************************         
018000 PROCEDURE                   DIVISION.                                    
018100 *----------------------------------------------------------------        
018200 *MAIN ENTRY.  DRIVE THE WORK FILE FROM OPEN TO CLOSE ONE RECORD A        
018250 *A TIME; 300-READ-POSTING-WORK SETS THE EOF SWITCH THAT ENDS THE         
018280 *LOOP BELOW.                                                             
018300 *----------------------------------------------------------------        
018400 100-PRINT-POSTING-REPORT.                                                
018500     PERFORM 200-INITIATE-POSTING-REPORT                                  
018600        THRU 200-INITIATE-POSTING-REPORT-EXIT.                            
018700     PERFORM 200-PRINT-POSTING-REPORT                                     
018800        THRU 200-PRINT-POSTING-REPORT-EXIT                                
018900         UNTIL POSTING-WORK-EOF.                                          
019000     PERFORM 200-TERMINATE-POSTING-REPORT                                 
019100        THRU 200-TERMINATE-POSTING-REPORT-EXIT.                           
019200     STOP RUN.                                                            
019300                                                                          
019400 *----------------------------------------------------------------        
019500 *OPEN FILES, INITIALIZE SWITCHES/COUNTERS, PRIME THE READ, PRINT         
019600 *THE TITLE AND COLUMN HEADER.                                            
019700 *----------------------------------------------------------------        
019800 200-INITIATE-POSTING-REPORT.                                             
019820*OPEN, THEN CLEAR DOWN THE SWITCHES/COUNTERS/TOTALS TO A KNOWN            
019840*STATE BEFORE THE FIRST READ.                                             
019900     PERFORM 300-OPEN-POSTING-FILES                                       
020000        THRU 300-OPEN-POSTING-FILES-EXIT.                                 
020100     INITIALIZE WS-SWITCHES WS-AUDIT-COUNTERS WS-CAPTURED-TOTALS.         
020200     PERFORM 300-READ-POSTING-WORK                                        
020300        THRU 300-READ-POSTING-WORK-EXIT.                                  
020400     PERFORM 400-PRINT-POSTING-REPORT-TITLE                               
020500        THRU 400-PRINT-POSTING-REPORT-TITLE-EXIT.                         
020600     PERFORM 400-PRINT-POSTING-REPORT-HEADER                              
020700        THRU 400-PRINT-POSTING-REPORT-HEADER-EXIT.                        
020800 200-INITIATE-POSTING-REPORT-EXIT.                                        
020900     EXIT.                                                                
021000                                                                          
021100 *----------------------------------------------------------------        
021200 *ONE RECORD FROM RPTWORK IS EITHER A DETAIL LINE TO PRINT OR THE         
021300 *TRAILER TOTAL RECORD TO CAPTURE FOR END-OF-RUN PRINTING.  THE           
021350 *PAGE-BREAK CHECK RUNS AHEAD OF EACH RECORD SO THE HEADER IS             
021380 *NEVER THE LAST LINE ON A PAGE.                                          
021400 *----------------------------------------------------------------        
021500 200-PRINT-POSTING-REPORT.                                                
021550*PAGE AFTER EVERY TEN DETAIL LINES -- SEE 300-POSTING-REPORT-PAGESKIP.    
021600     IF WS-LINE-COUNT > 10                                                
021700         PERFORM 300-POSTING-REPORT-PAGESKIP                              
021800            THRU 300-POSTING-REPORT-PAGESKIP-EXIT                         
021900     END-IF.                                                              
022000     EVALUATE TRUE                                                        
022050*THE TRAILER RECORD SETS RPT-IS-TOTAL; EVERYTHING ELSE IS A DETAIL.       
022100         WHEN RPT-IS-DETAIL                                               
022200             PERFORM 300-PRINT-POSTING-DETAIL                             
022300                THRU 300-PRINT-POSTING-DETAIL-EXIT                        
022400         WHEN RPT-IS-TOTAL                                                
022500             PERFORM 300-CAPTURE-POSTING-TOTALS                           
022600                THRU 300-CAPTURE-POSTING-TOTALS-EXIT                      
022700     END-EVALUATE.                                                        
022800     PERFORM 300-READ-POSTING-WORK                                        
022900        THRU 300-READ-POSTING-WORK-EXIT.                                  
023000 200-PRINT-POSTING-REPORT-EXIT.                                           
023100     EXIT.                                                                
023200                                                                          
023300 *----------------------------------------------------------------        
023400 *PRINT THE SIX CONTROL TOTALS AND THE FOOTER, THEN CLOSE UP.             
023500 *----------------------------------------------------------------        
023600 200-TERMINATE-POSTING-REPORT.                                            
023650*ALL SIX TOTALS ARE ALREADY CAPTURED BY NOW -- THE LOOP ABOVE             
023660*STOPPED AT EOF, NOT AT THE TRAILER RECORD, SO CAPTURE ALWAYS RAN.        
023700     PERFORM 300-PRINT-POSTING-TOTALS                                     
023800        THRU 300-PRINT-POSTING-TOTALS-EXIT.                               
023900     PERFORM 300-PRINT-POSTING-FOOTER                                     
024000        THRU 300-PRINT-POSTING-FOOTER-EXIT.                               
024100     PERFORM 300-CLOSE-POSTING-FILES                                      
024200        THRU 300-CLOSE-POSTING-FILES-EXIT.                                
024300 200-TERMINATE-POSTING-REPORT-EXIT.                                       
024400     EXIT.                                                                
024500                                                                          
024550 *----------------------------------------------------------------        
024560 *OPEN THE WORK FILE FOR INPUT AND THE PRINT FILE FOR OUTPUT.             
024570 *----------------------------------------------------------------        
024600 300-OPEN-POSTING-FILES.                                                  
024650*BOTH FILES ARE LINE SEQUENTIAL -- NO LABEL RECORDS TO WORRY ABOUT.       
024700     OPEN    INPUT   RPTWORK-IN                                           
024800             OUTPUT  RPTFILE-OUT.                                         
024900 300-OPEN-POSTING-FILES-EXIT.                                             
025000     EXIT.                                                                
025100                                                                          
025200 *----------------------------------------------------------------        
025300 *READ ONE WORK RECORD.  AT END OF FILE, SET THE SWITCH AND JUMP          
025400 *PAST THE COUNTER BUMPS -- THE SAME EARLY-EXIT-OF-PARAGRAPH SHAPE        
025450 *ACCTPOST USES ON ITS OWN END-OF-FILE READS (SEE MAINT-151).             
025500 *----------------------------------------------------------------        
025700 300-READ-POSTING-WORK.                                                   
025800     READ RPTWORK-IN                                                      
025900         AT END                                                           
026000             SET POSTING-WORK-EOF TO TRUE                                 
026100             GO TO 300-READ-POSTING-WORK-EXIT                             
026200     END-READ.                                                            
026300     ADD 1 TO WS-READ-COUNT.                                              
026400     ADD 1 TO WS-LINE-COUNT.                                              
026500 300-READ-POSTING-WORK-EXIT.                                              
026600     EXIT.                                                                
026700                                                                          
026800 *----------------------------------------------------------------        
026900 *AFTER EVERY 10 DETAIL LINES, SKIP TO A NEW PAGE AND REPRINT THE         
027000 *COLUMN HEADER -- SAME RULE THE OLD DDA STATEMENT PRINT USED.            
027100 *----------------------------------------------------------------        
027200 300-POSTING-REPORT-PAGESKIP.                                             
027300     PERFORM 400-PAGE-SKIP                                                
027400        THRU 400-PAGE-SKIP-EXIT.                                          
027500     PERFORM 400-PRINT-POSTING-REPORT-HEADER                              
027600        THRU 400-PRINT-POSTING-REPORT-HEADER-EXIT.                        
027700     MOVE ZEROS TO WS-LINE-COUNT.                                         
027800 300-POSTING-REPORT-PAGESKIP-EXIT.                                        
027900     EXIT.                                                                
028000                                                                          
028050 *----------------------------------------------------------------        
028060 *EDIT ONE DETAIL RECORD FROM THE WORK FILE ONTO THE PRINT LINE.          
028070 *----------------------------------------------------------------        
028100 300-PRINT-POSTING-DETAIL.                                                
028150*EDIT EACH WORK-FILE FIELD ONTO ITS PRINT PICTURE, FIELD FOR FIELD.       
028200     MOVE RPT-SEQ-NO             TO DTL-SEQ-NO-O.                         
028300     MOVE RPT-TYPE               TO DTL-TYPE-O.                           
028400     MOVE RPT-FROM               TO DTL-FROM-O.                           
028500     MOVE RPT-TO                 TO DTL-TO-O.                             
028600     MOVE RPT-AMOUNT             TO DTL-AMOUNT-O.                         
028700     MOVE RPT-DISPOSITION        TO DTL-STATUS-O.                         
028800     WRITE POSTING-REPORT-LINE   FROM RPT-DETAIL-LINE.                    
028900     ADD 1 TO WS-WRITE-COUNT.                                             
029000 300-PRINT-POSTING-DETAIL-EXIT.                                           
029100     EXIT.                                                                
029200                                                                          
029250 *----------------------------------------------------------------        
029260 *THE TRAILER RECORD CARRIES THE SIX RUN TOTALS ACCTPOST COMPUTED;        
029270 *STASH THEM HERE UNTIL END OF FILE, THEN PRINT THEM ALL AT ONCE.         
029280 *----------------------------------------------------------------        
029300 300-CAPTURE-POSTING-TOTALS.                                              
029400     MOVE RPT-XFER-COUNT         TO WS-XFER-COUNT.                        
029500     MOVE RPT-XFER-AMOUNT        TO WS-XFER-AMOUNT.                       
029600     MOVE RPT-DEP-COUNT          TO WS-DEP-COUNT.                         
029700     MOVE RPT-DEP-AMOUNT         TO WS-DEP-AMOUNT.                        
029800     MOVE RPT-FAIL-COUNT         TO WS-FAIL-COUNT.                        
029900     MOVE RPT-ENDING-TOTAL       TO WS-ENDING-TOTAL.                      
030000 300-CAPTURE-POSTING-TOTALS-EXIT.                                         
030100     EXIT.                                                                
030200                                                                          
030250 *----------------------------------------------------------------        
030260 *SIX TOTAL LINES, ONE MOVE/WRITE PAIR EACH, SAME LABEL/VALUE SHAP        
030270 *AS THE REST OF THE SHOPS CONTROL-TOTAL PRINTING.                        
030280 *----------------------------------------------------------------        
030300 300-PRINT-POSTING-TOTALS.                                                
030350*SUCCESSFUL TRANSFER COUNT.                                               
030400     MOVE "SUCCESSFUL TRANSFER COUNT .." TO TOT-LABEL.                    
030500     MOVE WS-XFER-COUNT          TO TOT-VALUE.                            
030600     WRITE POSTING-REPORT-LINE   FROM RPT-TOTAL-LINE                      
030700                                 AFTER ADVANCING 4 LINES.                 
030750*SUCCESSFUL TRANSFER AMOUNT.                                              
030800     MOVE "SUCCESSFUL TRANSFER AMOUNT ." TO TOT-LABEL.                    
030900     MOVE WS-XFER-AMOUNT         TO TOT-VALUE.                            
031000     WRITE POSTING-REPORT-LINE   FROM RPT-TOTAL-LINE                      
031100                                 AFTER ADVANCING 1 LINES.                 
031150*SUCCESSFUL DEPOSIT COUNT.                                                
031200     MOVE "SUCCESSFUL DEPOSIT COUNT ..." TO TOT-LABEL.                    
031300     MOVE WS-DEP-COUNT           TO TOT-VALUE.                            
031400     WRITE POSTING-REPORT-LINE   FROM RPT-TOTAL-LINE                      
031500                                 AFTER ADVANCING 1 LINES.                 
031550*SUCCESSFUL DEPOSIT AMOUNT.                                               
031600     MOVE "SUCCESSFUL DEPOSIT AMOUNT .." TO TOT-LABEL.                    
031700     MOVE WS-DEP-AMOUNT          TO TOT-VALUE.                            
031800     WRITE POSTING-REPORT-LINE   FROM RPT-TOTAL-LINE                      
031900                                 AFTER ADVANCING 1 LINES.                 
031950*FAILED/REJECTED COUNT -- FROM EITHER POSTING PATH.                       
032000     MOVE "FAILED/REJECTED COUNT ......" TO TOT-LABEL.                    
032100     MOVE WS-FAIL-COUNT          TO TOT-VALUE.                            
032200     WRITE POSTING-REPORT-LINE   FROM RPT-TOTAL-LINE                      
032300                                 AFTER ADVANCING 1 LINES.                 
032350*RUNNING ENDING-BALANCE TOTAL ACROSS ALL ACCOUNTS TOUCHED.                
032400     MOVE "ENDING BALANCE TOTAL ......." TO TOT-LABEL.                    
032500     MOVE WS-ENDING-TOTAL        TO TOT-VALUE.                            
032600     WRITE POSTING-REPORT-LINE   FROM RPT-TOTAL-LINE                      
032700                                 AFTER ADVANCING 1 LINES.                 
032800 300-PRINT-POSTING-TOTALS-EXIT.                                           
032900     EXIT.                                                                
033000                                                                          
033050*-----------------------------------------------------------------        
033060*TWO COUNTS ONLY -- READ VS WRITTEN.  THE DIFFERENCE, IF ANY, IS          
033070*TRAILER RECORDS SKIPPED BY THE EVALUATE ABOVE.                           
033100 300-PRINT-POSTING-FOOTER.                                                
033200     MOVE "TRANSACTIONS READ  "       TO FTR-LABEL.               SAO0403 
033300     MOVE WS-READ-COUNT               TO FTR-COUNT.                       
033400     WRITE POSTING-REPORT-LINE   FROM RPT-FOOTER-LINE                     
033500                                 AFTER ADVANCING 2 LINES.                 
033600     MOVE "TRANSACTIONS WRITTEN"       TO FTR-LABEL.                      
033700     MOVE WS-WRITE-COUNT              TO FTR-COUNT.                       
033800     WRITE POSTING-REPORT-LINE   FROM RPT-FOOTER-LINE.                    
033900 300-PRINT-POSTING-FOOTER-EXIT.                                           
034000     EXIT.                                                                
034100                                                                          
034150*-----------------------------------------------------------------        
034160*CLOSE BOTH FILES.  NOTHING ELSE TO CLEAN UP -- NO TABLES, NO             
034170*SUBORDINATE CALLS.                                                       
034200 300-CLOSE-POSTING-FILES.                                                 
034300     CLOSE   RPTWORK-IN                                                   
034400             RPTFILE-OUT.                                                 
034500 300-CLOSE-POSTING-FILES-EXIT.                                            
034600     EXIT.                                                                
034700                                                                          
034750 *----------------------------------------------------------------        
034760 *BUILD AND PRINT THE TITLE LINE.  DATE ONLY -- SEE MAINT-151 BELO        
034770 *FOR WHY THE OLD DAY-OF-WEEK BANNER WAS TAKEN OUT.                       
034780 *----------------------------------------------------------------        
034800 400-PRINT-POSTING-REPORT-TITLE.                                          
034900     ACCEPT WS-TODAY             FROM DATE YYYYMMDD.                      
035000     MOVE WS-TODAY-YEAR          TO TTL-YEAR.                             
035100     MOVE WS-TODAY-MONTH         TO TTL-MONTH.                            
035200     MOVE WS-TODAY-DAY           TO TTL-DAY.                              
035300     WRITE POSTING-REPORT-LINE   FROM RPT-TITLE-LINE                      
035400                                 AFTER ADVANCING 1 LINES.                 
035500 400-PRINT-POSTING-REPORT-TITLE-EXIT.                                     
035600     EXIT.                                                                
035700                                                                          
035750*-----------------------------------------------------------------        
035760*COLUMN HEADER FOLLOWED BY A BLANK LINE FOR READABILITY -- SAME           
035770*SPACING THE OLD INVENTORY REPORT USED BETWEEN ITS OWN HEADER AND         
035780*FIRST DETAIL LINE.                                                       
035800 400-PRINT-POSTING-REPORT-HEADER.                                         
035900     WRITE POSTING-REPORT-LINE   FROM RPT-HEADER-LINE                     
036000                                 AFTER ADVANCING 3 LINES.                 
036100     MOVE SPACES TO POSTING-REPORT-LINE.                                  
036200     WRITE POSTING-REPORT-LINE.                                           
036300 400-PRINT-POSTING-REPORT-HEADER-EXIT.                                    
036400     EXIT.                                                                
036500                                                                          
036550*-----------------------------------------------------------------        
036560*THROW TO A NEW PAGE ON THE PRINTER CHANNEL.  THE BLANK MOVE/WRITE        
036570*IS A FORMS-HANDLING HABIT INHERITED FROM THE OLD PROGRAM --              
036580*SOME PRINTERS OF THAT ERA NEEDED A REAL WRITE TO ACT ON THE              
036590*AFTER-ADVANCING-PAGE CLAUSE.                                             
036600 400-PAGE-SKIP.                                                           
036700     MOVE SPACES TO POSTING-REPORT-LINE.                                  
036800     WRITE POSTING-REPORT-LINE   AFTER ADVANCING PAGE.                    
036900 400-PAGE-SKIP-EXIT.                                                      
037000     EXIT.                                                                
037100                                                                          
037200 END PROGRAM ACCTRPT.                                                     
