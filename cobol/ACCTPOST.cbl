000100******************************************************************        
000200*    ACCTPOST  --  DAILY TRANSACTION POSTING DRIVER                       
000300*    READS THE INCOMING TRANSACTION FILE AND POSTS EACH DEPOSIT OR        
000400*    TRANSFER AGAINST THE IN-MEMORY ACCOUNT TABLE, JOURNALING EACH        
000500*    BALANCE CHANGE THROUGH JRNLMGR BEFORE IT IS APPLIED.  ON             
000600*    ENTRY THE PRIOR JOURNAL IS REPLAYED AGAINST A FRESH LOAD             
000700*    OF THE ACCOUNT MASTER SO A RERUN AFTER AN ABEND PICKS UP             
000800*    WHERE THE PRIOR RUN LEFT OFF.  THIS IS THE CENTRAL PROGRAM           
000900*    OF THE DAILY POSTING CYCLE -- ACCTLOAD, JRNLMGR AND ACCTBAL          
001000*    ARE ALL CALLED FROM HERE AND HAVE NO BUSINESS RULES OF               
001100*    THEIR OWN.                                                           
001200******************************************************************        
001300 IDENTIFICATION              DIVISION.                                    
001400*-----------------------------------------------------------------        
001500 PROGRAM-ID.                 ACCTPOST.                                    
001600 AUTHOR.                     R. T. HALVORSEN.                             
001700 INSTALLATION.               CONSOLIDATED STATE BANK - DP DIV.            
001800 DATE-WRITTEN.               03/28/1988.                                  
001900 DATE-COMPILED.                                                           
002000 SECURITY.                   BANK INTERNAL USE ONLY.                      
002100******************************************************************        
002200*CHANGE LOG                                                               
002300*-----------------------------------------------------------------        
002400*DATE       BY    TICKET    DESCRIPTION                                   
002500*---------- ----- --------- ------------------------------------          
002600*03/28/1988 RTH   INIT-001  ORIGINAL CODING.  NIGHTLY POSTING RUN         
002700*                           AGAINST THE CARD-IMAGE TRANSACTION            
002800*                           FILE.                                         
002900*09/30/1990 MJO   MAINT-029 SPLIT JOURNAL I/O OUT TO JRNLMGR AND          
003000*                           BALANCE ARITHMETIC OUT TO ACCTBAL SO          
003100*                           BOTH COULD BE SHARED WITH THE NEW             
003200*                           TELLER-INQUIRY SCREEN PROGRAM.        MJO0990 
003300*02/14/1994 KLV   MAINT-061 ADDED STARTUP JOURNAL REPLAY.  A RUN          
003400*                           THAT ABENDS AFTER THE MASTER SNAPSHOT         
003500*                           BUT BEFORE IT WRITES HAD BEEN LOSING  KLV0294 
003600*                           POSTINGS ON RERUN.  REPLAY NOW        KLV0294 
003700*                           REAPPLIES EVERY COMMITTED ENTRY       KLV0294 
003800*                           AGAINST THE FRESH LOAD BEFORE THE     KLV0294 
003900*                           FIRST NEW TRANSACTION IS READ.        KLV0294 
004000*01/25/1999 DPR   Y2K-114   YEAR 2000 READINESS REVIEW.  THE RUN          
004100*                           DATE USED TO TAG JOURNAL ENTRIES COMES        
004200*                           FROM THE SYSTEM CLOCK IN CCYYMMDD FORM        
004300*                           AND WAS ALREADY FOUR-DIGIT YEAR.  NO          
004400*                           CHANGE REQUIRED.                      DPR0199 
004500*11/19/2002 SAO   ENH-082   RAISED THE IN-MEMORY ACCOUNT TABLE            
004600*                           CEILING FROM 100 TO 500 ENTRIES TO            
004700*                           MATCH THE NEW LIMIT IN ACCTLOAD AND   SAO1102 
004800*                           THE ACCTTBL COPYBOOK.                 SAO1102 
004900*04/07/2003 EMF   MAINT-151 TRANSFER POSTING NOW LOOKS UP THE FROM        
005000*                           AND TO ACCOUNTS WITH SEPARATE TABLE           
005100*                           INDEXES SO A TRANSFER BETWEEN THE SAMEEMF0403 
005200*                           TWO ACCOUNTS POSTS CORRECTLY.         EMF0403 
005205*06/19/2007 LKP   MAINT-203 DOCUMENTATION PASS -- PARAGRAPH HEADERLKP0607 
005210*                           BANNERS ADDED THROUGHOUT FOR THE AUDITLKP0607 
005215*                           RECORD REQUEST.  NO LOGIC CHANGED.    LKP0607 
005300******************************************************************        
005400 ENVIRONMENT                 DIVISION.                                    
005500*-----------------------------------------------------------------        
005600 CONFIGURATION               SECTION.                                     
005700 SOURCE-COMPUTER.            IBM-370.                                     
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM                                                   
006000     CLASS VALID-TYPE IS "DEPOSIT " "TRANSFER".                           
006100 INPUT-OUTPUT                SECTION.                                     
006200 FILE-CONTROL.                                                            
006300     SELECT  TRANSIN                                                      
006400             ASSIGN TO TRANSIN                                            
006500             ORGANIZATION IS LINE SEQUENTIAL                              
006600             FILE STATUS IS TRN-FILE-STATUS.                              
006700     SELECT  RPTWORK                                                      
006800             ASSIGN TO RPTWORK                                            
006900             ORGANIZATION IS LINE SEQUENTIAL                              
007000             FILE STATUS IS RPT-FILE-STATUS.                              
007100******************************************************************        
007200 DATA                        DIVISION.                                    
007300*-----------------------------------------------------------------        
007400 FILE                        SECTION.                                     
007410*-----------------------------------------------------------------        
007420*TWO FILES.  TRANSIN IS THE CARD-IMAGE-STYLE INCOMING TRANSACTION         
007430*FILE; RPTWORK IS THE SCRATCH FILE THAT CARRIES ONE DETAIL RECORD         
007440*PER POSTING PLUS A SINGLE TRAILER RECORD OVER TO ACCTRPT.                
007450*-----------------------------------------------------------------        
007500 FD  TRANSIN                                                              
007600     RECORD CONTAINS 55 CHARACTERS                                        
007700     DATA RECORD IS TRN-INPUT-RECORD.                                     
007800 COPY "TRNIN.cpy".                                                        
007900 FD  RPTWORK                                                              
008000     RECORD CONTAINS 73 CHARACTERS                                        
008100     DATA RECORD IS RPT-WORK-RECORD.                                      
008200 COPY "RPTDTL.cpy".                                                       
008300*-----------------------------------------------------------------        
008400 WORKING-STORAGE             SECTION.                                     
008500*-----------------------------------------------------------------        
008510*-----------------------------------------------------------------        
008520*SCRATCH STORAGE.  FILE-STATUS BYTES AND EOF/FOUND SWITCHES FIRST,        
008530*THEN THE RUN COUNTERS AND AMOUNT ACCUMULATORS THE TRAILER RECORD         
008540*AND THE FOOTER NEED AT END OF RUN, THEN THE TWO TABLE-LOOKUP KEYS        
008550*SHARED BY EVERY POSTING AND REPLAY PARAGRAPH.                            
008560*-----------------------------------------------------------------        
008600 01  WS-FILE-STATUS-GROUP.                                                
008700     05  TRN-FILE-STATUS         PIC X(02).                               
008800     05  WS-TRN-STATUS-PARTS REDEFINES TRN-FILE-STATUS.                   
008900         10  WS-TRN-STATUS-1     PIC X(01).                               
009000         10  WS-TRN-STATUS-2     PIC X(01).                               
009100     05  RPT-FILE-STATUS         PIC X(02).                               
009200     05  FILLER                  PIC X(02).                               
009300 01  WS-SWITCHES.                                                         
009400     05  WS-TRANSIN-EOF-SW        PIC X(01) VALUE "N".                    
009500         88  TRANSIN-EOF                 VALUE "Y".                       
009600     05  WS-FROM-FOUND-SW         PIC X(01) VALUE "N".                    
009700         88  FROM-ACCOUNT-FOUND          VALUE "Y".                       
009800     05  WS-TO-FOUND-SW           PIC X(01) VALUE "N".                    
009900         88  TO-ACCOUNT-FOUND            VALUE "Y".                       
010000     05  FILLER                   PIC X(01).                              
010100 01  WS-AUDIT-COUNTERS.                                                   
010200     05  WS-SEQ-NO                PIC S9(06) COMP VALUE ZERO.             
010300     05  WS-SEQ-NO-EDIT           PIC 9(06) VALUE ZEROS.                  
010400     05  WS-XFER-COUNT            PIC S9(06) COMP VALUE ZERO.             
010500     05  WS-DEP-COUNT             PIC S9(06) COMP VALUE ZERO.             
010600     05  WS-FAIL-COUNT            PIC S9(06) COMP VALUE ZERO.             
010700     05  FILLER                   PIC X(02).                              
010800 77  WS-ACCOUNT-COUNT             PIC S9(04) COMP VALUE ZERO.             
010900 01  WS-RUNNING-TOTALS.                                                   
011000     05  WS-XFER-AMOUNT           PIC S9(13)V99 VALUE ZERO.               
011100     05  WS-DEP-AMOUNT            PIC S9(13)V99 VALUE ZERO.               
011200     05  WS-ENDING-TOTAL          PIC S9(15)V99 VALUE ZERO.               
011210     05  WS-ENDING-TOTAL-PARTS REDEFINES WS-ENDING-TOTAL.                 
011220         10  WS-ENDING-TOTAL-INTEGER PIC S9(15).                          
011230         10  WS-ENDING-TOTAL-DECIMAL PIC 9(02).                           
011300     05  FILLER                   PIC X(02).                              
011400 01  WS-LOOKUP-KEYS.                                                      
011500     05  WS-LOOKUP-KEY-1          PIC 9(10) VALUE ZEROS.                  
011600     05  WS-LOOKUP-KEY-2          PIC 9(10) VALUE ZEROS.                  
011700     05  FILLER                   PIC X(02).                              
011800 01  WS-RUN-DATE.                                                         
011900     05  WS-RUN-DATE-CCYYMMDD     PIC 9(08) VALUE ZEROS.                  
012000     05  FILLER                   PIC X(02).                              
012100 01  WS-RUN-TIMESTAMP             PIC X(26) VALUE SPACES.                 
012200 01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.                   
012300     05  WS-STAMP-DATE-PART       PIC X(09).                              
012400     05  WS-STAMP-LABEL-PART      PIC X(17).                              
012500*-----------------------------------------------------------------        
012600*LINKAGE IMAGES FOR THE THREE SUBPROGRAMS THIS DRIVER CALLS.              
012700*MUST STAY IN STEP WITH THE LINKAGE SECTIONS OF ACCTLOAD, JRNLMGR         
012800*AND ACCTBAL -- SEE THOSE PROGRAMS IF A FIELD IS ADDED HERE.              
012900*-----------------------------------------------------------------        
013000 01  WS-ACCTLOAD-PARMS.                                                   
013100     05  ACL-FUNCTION-CODE        PIC X(08).                              
013200         88  ACL-FUNC-LOAD               VALUE "LOAD    ".                
013300         88  ACL-FUNC-SNAPSHOT           VALUE "SNAPSHOT".                
013400     05  ACL-ACCOUNT-COUNT        PIC S9(04) COMP.                        
013500     05  ACL-FILE-EXISTS          PIC X(01).                              
013600         88  ACL-FILE-DID-EXIST          VALUE "Y".                       
013700     05  FILLER                   PIC X(07).                              
013800 01  WS-JRNLMGR-PARMS.                                                    
013900     05  JM-FUNCTION-CODE         PIC X(08).                              
014000         88  JM-FUNC-OPEN-RD             VALUE "OPEN-RD ".                
014100         88  JM-FUNC-READ-NEXT           VALUE "READNEXT".                
014200         88  JM-FUNC-CLOSE-RD            VALUE "CLOSE-RD".                
014300         88  JM-FUNC-OPEN-WR             VALUE "OPEN-WR ".                
014400         88  JM-FUNC-APPEND              VALUE "APPEND  ".                
014500         88  JM-FUNC-CLOSE-WR            VALUE "CLOSE-WR".                
014600     05  JM-FILE-EXISTS           PIC X(01).                              
014700         88  JM-FILE-DID-EXIST           VALUE "Y".                       
014800     05  JM-AT-END                PIC X(01).                              
014900         88  JM-END-OF-JOURNAL           VALUE "Y".                       
015000     05  JM-JOURNAL-LINE.                                                 
015100         10  JM-WAL-PHASE          PIC X(07).                             
015200             88  JM-PHASE-PREPARE          VALUE "PREPARE".               
015300             88  JM-PHASE-COMMIT           VALUE "COMMIT ".               
015400             88  JM-PHASE-ABORT            VALUE "ABORT  ".               
015500         10  JM-TXN-ID             PIC X(36).                             
015600         10  JM-TXN-TYPE           PIC X(08).                             
015700             88  JM-TYPE-DEPOSIT           VALUE "DEPOSIT ".              
015800             88  JM-TYPE-TRANSFER          VALUE "TRANSFER".              
015900         10  JM-TXN-FROM           PIC S9(10)                             
016000                                   SIGN IS LEADING SEPARATE.              
016100         10  JM-TXN-TO             PIC 9(10).                             
016200         10  JM-TXN-AMOUNT         PIC S9(13)V99                          
016300                                   SIGN IS LEADING SEPARATE.              
016400         10  JM-TXN-TIMESTAMP      PIC X(26).                             
016500         10  JM-TXN-NOTE           PIC X(20).                             
016600     05  FILLER                   PIC X(08).                              
016700 01  WS-ACCTBAL-PARMS.                                                    
016800     05  AB-FUNCTION-CODE         PIC X(08).                              
016900         88  AB-FUNC-DEPOSIT             VALUE "DEPOSIT ".                
017000         88  AB-FUNC-WITHDRAW            VALUE "WITHDRAW".                
017100     05  AB-BALANCE               PIC S9(13)V99.                          
017200     05  AB-AMOUNT                PIC S9(13)V99.                          
017300     05  AB-RESULT-CODE           PIC X(08).                              
017400         88  AB-RESULT-OK                VALUE "OK      ".                
017500         88  AB-RESULT-REFUSED           VALUE "REFUSED ".                
017600     05  FILLER                   PIC X(04).                              
017700*-----------------------------------------------------------------        
017800*THE ACCOUNT TABLE ITSELF.  ACCTPOST OWNS THIS STORAGE FOR THE            
017900*LIFE OF THE RUN -- ACCTLOAD ONLY FILLS IT (FUNCTION LOAD) OR             
018000*WRITES IT BACK OUT (FUNCTION SNAPSHOT) WHEN CALLED.                      
018100*-----------------------------------------------------------------        
018200 COPY "ACCTTBL.cpy".                                                      
018300******************************************************************        
018400 PROCEDURE                   DIVISION.                                    
018500*-----------------------------------------------------------------        
018600*MAIN LINE.  LOAD THE ACCOUNT TABLE, REPLAY THE JOURNAL, POST THE         
018700*DAYS TRANSACTIONS ONE AT A TIME, THEN SNAPSHOT THE TABLE AND             
018800*WRITE THE CONTROL-TOTAL TRAILER FOR ACCTRPT.                             
018900*-----------------------------------------------------------------        
019000 100-POST-TRANSACTIONS.                                                   
019100     PERFORM 200-INITIATE-POSTING-RUN                                     
019200        THRU 200-INITIATE-POSTING-RUN-EXIT.                               
019300     PERFORM 200-POST-ONE-TRANSACTION                                     
019400        THRU 200-POST-ONE-TRANSACTION-EXIT                                
019500         UNTIL TRANSIN-EOF.                                               
019600     PERFORM 200-TERMINATE-POSTING-RUN                                    
019700        THRU 200-TERMINATE-POSTING-RUN-EXIT.                              
019800     STOP RUN.                                                            
019900                                                                          
019914*----------------------------------------------------------------         
019928*OPEN THE RUN.  LOAD THE ACCOUNT TABLE, REPLAY ANY JOURNAL LEFT           
019942*OVER FROM A PRIOR ABENDED RUN, STAMP THE RUN DATE/TIMESTAMP FOR          
019956*THE JOURNAL ENTRIES THIS RUN WILL WRITE, THEN OPEN THE INPUT AND         
019970*WORK FILES AND PRIME THE FIRST READ.                                     
019984*----------------------------------------------------------------         
020000 200-INITIATE-POSTING-RUN.                                                
020100     PERFORM 300-LOAD-ACCOUNTS                                            
020200        THRU 300-LOAD-ACCOUNTS-EXIT.                                      
020300     PERFORM 300-REPLAY-JOURNAL                                           
020400        THRU 300-REPLAY-JOURNAL-EXIT.                                     
020500     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.                      
020600     MOVE SPACES TO WS-RUN-TIMESTAMP.                                     
020700     STRING WS-RUN-DATE-CCYYMMDD DELIMITED BY SIZE                        
020800            "-"                  DELIMITED BY SIZE                        
020900         INTO WS-STAMP-DATE-PART.                                         
021000     MOVE "NIGHTLY-BATCH-RUN" TO WS-STAMP-LABEL-PART.                     
021100     OPEN INPUT TRANSIN.                                                  
021200     OPEN OUTPUT RPTWORK.                                                 
021300     SET JM-FUNC-OPEN-WR TO TRUE.                                         
021400     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
021500     PERFORM 300-READ-TRANSIN                                             
021600        THRU 300-READ-TRANSIN-EXIT.                                       
021700 200-INITIATE-POSTING-RUN-EXIT.                                           
021800     EXIT.                                                                
021900                                                                          
021916*----------------------------------------------------------------         
021932*DISPATCH ONE INCOMING RECORD BY ITS TYPE CODE.  AN UNRECOGNIZED          
021948*TYPE IS NOT A FATAL ERROR -- IT IS COUNTED AS A REJECTION AND            
021964*REPORTED ON THE DETAIL LINE LIKE ANY OTHER FAILED POSTING.               
021980*----------------------------------------------------------------         
022000 200-POST-ONE-TRANSACTION.                                                
022100     ADD 1 TO WS-SEQ-NO.                                                  
022200     MOVE WS-SEQ-NO TO WS-SEQ-NO-EDIT.                                    
022300     EVALUATE TRUE                                                        
022400         WHEN IN-TYPE-TRANSFER                                            
022500             PERFORM 300-POST-TRANSFER                                    
022600                THRU 300-POST-TRANSFER-EXIT                               
022700         WHEN IN-TYPE-DEPOSIT                                             
022800             PERFORM 300-POST-DEPOSIT                                     
022900                THRU 300-POST-DEPOSIT-EXIT                                
023000         WHEN OTHER                                                       
023100             SET RPT-IS-DETAIL TO TRUE                                    
023200             SET RPT-DISP-REJECTED TO TRUE                                
023300             ADD 1 TO WS-FAIL-COUNT                                       
023400     END-EVALUATE.                                                        
023500     PERFORM 300-WRITE-DETAIL-LINE                                        
023600        THRU 300-WRITE-DETAIL-LINE-EXIT.                                  
023700     PERFORM 300-READ-TRANSIN                                             
023800        THRU 300-READ-TRANSIN-EXIT.                                       
023900 200-POST-ONE-TRANSACTION-EXIT.                                           
024000     EXIT.                                                                
024100                                                                          
024116*----------------------------------------------------------------         
024132*CLOSE THE RUN.  CLOSE THE JOURNAL FOR APPEND, SNAPSHOT THE TABLE         
024148*BACK TO THE MASTER FILE, ROLL UP THE ENDING BALANCE TOTAL, WRITE         
024164*THE TRAILER RECORD ACCTRPT READS, AND CLOSE THE REMAINING FILES.         
024180*----------------------------------------------------------------         
024200 200-TERMINATE-POSTING-RUN.                                               
024300     SET JM-FUNC-CLOSE-WR TO TRUE.                                        
024400     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
024500     PERFORM 300-SNAPSHOT-ACCOUNTS                                        
024600        THRU 300-SNAPSHOT-ACCOUNTS-EXIT.                                  
024700     PERFORM 300-COMPUTE-ENDING-TOTAL                                     
024800        THRU 300-COMPUTE-ENDING-TOTAL-EXIT.                               
024900     PERFORM 300-WRITE-TOTALS-TRAILER                                     
025000        THRU 300-WRITE-TOTALS-TRAILER-EXIT.                               
025100     CLOSE TRANSIN.                                                       
025200     CLOSE RPTWORK.                                                       
025300 200-TERMINATE-POSTING-RUN-EXIT.                                          
025400     EXIT.                                                                
025500                                                                          
025600*-----------------------------------------------------------------        
025700*LOAD THE ACCOUNT TABLE.  ACCTLOAD READS THE MASTER FILE IF ONE           
025800*EXISTS OR SEEDS FIVE STARTER ACCOUNTS WHEN THIS IS THE FIRST RUN.        
025900*-----------------------------------------------------------------        
026000 300-LOAD-ACCOUNTS.                                                       
026100     SET ACL-FUNC-LOAD TO TRUE.                                           
026200     CALL "ACCTLOAD" USING WS-ACCTLOAD-PARMS, ACCT-TABLE.                 
026300     MOVE ACL-ACCOUNT-COUNT TO WS-ACCOUNT-COUNT.                          
026400 300-LOAD-ACCOUNTS-EXIT.                                                  
026500     EXIT.                                                                
026600                                                                          
026700*-----------------------------------------------------------------        
026800*REPLAY THE JOURNAL AGAINST THE FRESH LOAD.  ONLY COMMITTED               
026900*ENTRIES ARE REAPPLIED -- A PREPARE WITH NO MATCHING COMMIT MEANS         
027000*THE PRIOR RUN ABENDED BEFORE THE WITHDRAWAL WAS EVER APPLIED, AND        
027100*AN ABORT MEANS THE PRIOR RUN ALREADY BACKED THE ATTEMPT OUT, SO          
027200*NEITHER ONE IS REPLAYED.                                         KLV0294 
027300*-----------------------------------------------------------------        
027400 300-REPLAY-JOURNAL.                                                      
027500     SET JM-FUNC-OPEN-RD TO TRUE.                                         
027600     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
027700     IF JM-FILE-DID-EXIST                                                 
027800         PERFORM 400-REPLAY-ONE-RECORD                                    
027900            THRU 400-REPLAY-ONE-RECORD-EXIT                               
028000             UNTIL JM-END-OF-JOURNAL                                      
028100     END-IF.                                                              
028200     SET JM-FUNC-CLOSE-RD TO TRUE.                                        
028300     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
028400 300-REPLAY-JOURNAL-EXIT.                                                 
028500     EXIT.                                                                
028600                                                                          
028620*----------------------------------------------------------------         
028640*READ ONE INCOMING TRANSACTION.  NOTHING ELSE TO DO ON A GOOD             
028660*READ -- THE DISPATCH HAPPENS BACK IN 200-POST-ONE-TRANSACTION.           
028680*----------------------------------------------------------------         
028700 300-READ-TRANSIN.                                                        
028800     READ TRANSIN                                                         
028900         AT END                                                           
029000             SET TRANSIN-EOF TO TRUE                                      
029100         NOT AT END                                                       
029200             CONTINUE                                                     
029300     END-READ.                                                            
029400 300-READ-TRANSIN-EXIT.                                                   
029500     EXIT.                                                                
029600                                                                          
029700*-----------------------------------------------------------------        
029800*POST A TRANSFER.  SEE TICKET ENH-082/MAINT-151 -- THE FROM AND TO        
029900*LOOKUPS MUST USE SEPARATE TABLE INDEXES SO THEY DO NOT CLOBBER   EMF0403 
030000*EACH OTHER WHEN BOTH ACCOUNTS ARE THE SAME ENTRY.                EMF0403 
030100*-----------------------------------------------------------------        
030200 300-POST-TRANSFER.                                                       
030300     SET RPT-IS-DETAIL TO TRUE.                                           
030400     MOVE IN-FROM TO WS-LOOKUP-KEY-1.                                     
030500     MOVE IN-TO   TO WS-LOOKUP-KEY-2.                                     
030600     PERFORM 400-FIND-FROM-ACCOUNT                                        
030700        THRU 400-FIND-FROM-ACCOUNT-EXIT.                                  
030800     PERFORM 400-FIND-TO-ACCOUNT                                          
030900        THRU 400-FIND-TO-ACCOUNT-EXIT.                                    
030950*BOTH ACCOUNTS MUST EXIST BEFORE ANYTHING IS JOURNALED.                   
031000     IF NOT FROM-ACCOUNT-FOUND OR NOT TO-ACCOUNT-FOUND                    
031100         SET RPT-DISP-REJECTED TO TRUE                                    
031200         ADD 1 TO WS-FAIL-COUNT                                           
031300         GO TO 300-POST-TRANSFER-EXIT                                     
031400     END-IF.                                                              
031450*SUFFICIENT-FUNDS CHECK IS STRICT LESS-THAN -- AN EXACT-BALANCE           
031500     IF TBL-ACCT-BALANCE(ACCT-IDX) < IN-AMOUNT                            
031600         SET RPT-DISP-FAILED TO TRUE                                      
031700         ADD 1 TO WS-FAIL-COUNT                                           
031800         GO TO 300-POST-TRANSFER-EXIT                                     
031900     END-IF.                                                              
032000     PERFORM 400-JOURNAL-XFER-PREPARE                                     
032100        THRU 400-JOURNAL-XFER-PREPARE-EXIT.                               
032200     SET AB-FUNC-WITHDRAW TO TRUE.                                        
032300     MOVE TBL-ACCT-BALANCE(ACCT-IDX) TO AB-BALANCE.                       
032400     MOVE IN-AMOUNT TO AB-AMOUNT.                                         
032500     CALL "ACCTBAL" USING WS-ACCTBAL-PARMS.                               
032550*ACCTBAL REFUSED THE WITHDRAW -- BACK THE PREPARE OUT.                    
032600     IF AB-RESULT-REFUSED                                                 
032700         PERFORM 400-JOURNAL-XFER-ABORT                                   
032800            THRU 400-JOURNAL-XFER-ABORT-EXIT                              
032900         SET RPT-DISP-FAILED TO TRUE                                      
033000         ADD 1 TO WS-FAIL-COUNT                                           
033100         GO TO 300-POST-TRANSFER-EXIT                                     
033200     END-IF.                                                              
033300     MOVE AB-BALANCE TO TBL-ACCT-BALANCE(ACCT-IDX).                       
033400     SET AB-FUNC-DEPOSIT TO TRUE.                                         
033500     MOVE TBL-ACCT-BALANCE(ACCT-IDX2) TO AB-BALANCE.                      
033600     MOVE IN-AMOUNT TO AB-AMOUNT.                                         
033700     CALL "ACCTBAL" USING WS-ACCTBAL-PARMS.                               
033800     MOVE AB-BALANCE TO TBL-ACCT-BALANCE(ACCT-IDX2).                      
033900     PERFORM 400-JOURNAL-XFER-COMMIT                                      
034000        THRU 400-JOURNAL-XFER-COMMIT-EXIT.                                
034100     SET RPT-DISP-OK TO TRUE.                                             
034200     ADD 1 TO WS-XFER-COUNT.                                              
034300     ADD IN-AMOUNT TO WS-XFER-AMOUNT.                                     
034400 300-POST-TRANSFER-EXIT.                                                  
034500     EXIT.                                                                
034600                                                                          
034700*-----------------------------------------------------------------        
034800*POST A DEPOSIT.  UNCONDITIONAL ADD WHEN THE DESTINATION EXISTS --        
034900*THE JOURNAL ENTRY IS WRITTEN BEFORE THE BALANCE IS CHANGED, SAME         
035000*AS EVERY OTHER POSTING IN THIS PROGRAM.                                  
035100*-----------------------------------------------------------------        
035200 300-POST-DEPOSIT.                                                        
035300     SET RPT-IS-DETAIL TO TRUE.                                           
035400     MOVE IN-TO TO WS-LOOKUP-KEY-2.                                       
035500     PERFORM 400-FIND-TO-ACCOUNT                                          
035600        THRU 400-FIND-TO-ACCOUNT-EXIT.                                    
035650*DESTINATION MUST EXIST BEFORE THE DEPOSIT IS JOURNALED.                  
035700     IF NOT TO-ACCOUNT-FOUND                                              
035800         SET RPT-DISP-REJECTED TO TRUE                                    
035900         ADD 1 TO WS-FAIL-COUNT                                           
036000         GO TO 300-POST-DEPOSIT-EXIT                                      
036100     END-IF.                                                              
036200     PERFORM 400-JOURNAL-DEP-COMMIT                                       
036300        THRU 400-JOURNAL-DEP-COMMIT-EXIT.                                 
036400     SET AB-FUNC-DEPOSIT TO TRUE.                                         
036500     MOVE TBL-ACCT-BALANCE(ACCT-IDX2) TO AB-BALANCE.                      
036600     MOVE IN-AMOUNT TO AB-AMOUNT.                                         
036700     CALL "ACCTBAL" USING WS-ACCTBAL-PARMS.                               
036800     MOVE AB-BALANCE TO TBL-ACCT-BALANCE(ACCT-IDX2).                      
036900     SET RPT-DISP-OK TO TRUE.                                             
037000     ADD 1 TO WS-DEP-COUNT.                                               
037100     ADD IN-AMOUNT TO WS-DEP-AMOUNT.                                      
037200 300-POST-DEPOSIT-EXIT.                                                   
037300     EXIT.                                                                
037400                                                                          
037416*----------------------------------------------------------------         
037432*WRITE ONE DETAIL RECORD TO THE POSTING WORK FILE.  DISPOSITION           
037448*(OK/FAILED/REJECTED) WAS ALREADY SET BY THE POSTING PARAGRAPH            
037464*THAT CALLED THIS ONE -- THIS PARAGRAPH ONLY MOVES AND WRITES.            
037480*----------------------------------------------------------------         
037500 300-WRITE-DETAIL-LINE.                                                   
037600     MOVE WS-SEQ-NO-EDIT TO RPT-SEQ-NO.                                   
037700     MOVE IN-TYPE         TO RPT-TYPE.                                    
037800     MOVE IN-FROM         TO RPT-FROM.                                    
037900     MOVE IN-TO           TO RPT-TO.                                      
038000     MOVE IN-AMOUNT       TO RPT-AMOUNT.                                  
038100     WRITE RPT-WORK-RECORD.                                               
038200 300-WRITE-DETAIL-LINE-EXIT.                                              
038300     EXIT.                                                                
038400                                                                          
038500*-----------------------------------------------------------------        
038600*WRITE THE ACCOUNT TABLE BACK OUT TO THE MASTER FILE.  THIS IS THE        
038700*ONLY PLACE THE MASTER FILE IS EVER REWRITTEN -- THE OLD COPY IS          
038800*ENTIRELY REPLACED, AS IT HAS BEEN SINCE THE ORIGINAL CARD-FILE           
038900*DAYS.                                                                    
039000*-----------------------------------------------------------------        
039100 300-SNAPSHOT-ACCOUNTS.                                                   
039200     SET ACL-FUNC-SNAPSHOT TO TRUE.                                       
039300     MOVE WS-ACCOUNT-COUNT TO ACL-ACCOUNT-COUNT.                          
039400     CALL "ACCTLOAD" USING WS-ACCTLOAD-PARMS, ACCT-TABLE.                 
039500 300-SNAPSHOT-ACCOUNTS-EXIT.                                              
039600     EXIT.                                                                
039700                                                                          
039716*----------------------------------------------------------------         
039732*SUM EVERY BALANCE IN THE TABLE INTO ONE CONTROL FIGURE FOR THE           
039748*TRAILER RECORD AND THE REPORT FOOTER.  RUN AFTER THE SNAPSHOT SO         
039764*THE FIGURE REFLECTS THE BALANCES ACTUALLY WRITTEN TO DISK.               
039780*----------------------------------------------------------------         
039800 300-COMPUTE-ENDING-TOTAL.                                                
039900     MOVE ZERO TO WS-ENDING-TOTAL.                                        
040000     PERFORM 400-ADD-ONE-BALANCE                                          
040100         VARYING ACCT-IDX FROM 1 BY 1                                     
040200             UNTIL ACCT-IDX > WS-ACCOUNT-COUNT.                           
040300 300-COMPUTE-ENDING-TOTAL-EXIT.                                           
040400     EXIT.                                                                
040500                                                                          
040516*----------------------------------------------------------------         
040532*WRITE THE ONE TRAILER RECORD ACCTRPT READS FOR ITS SIX CONTROL           
040548*TOTALS.  MUST BE THE LAST RECORD ON RPTWORK -- ACCTRPT STOPS             
040564*READING DETAIL AT THE FIRST RPT-IS-TOTAL RECORD IT SEES.                 
040580*----------------------------------------------------------------         
040600 300-WRITE-TOTALS-TRAILER.                                                
040700     SET RPT-IS-TOTAL TO TRUE.                                            
040800     MOVE WS-XFER-COUNT    TO RPT-XFER-COUNT.                             
040900     MOVE WS-XFER-AMOUNT   TO RPT-XFER-AMOUNT.                            
041000     MOVE WS-DEP-COUNT     TO RPT-DEP-COUNT.                              
041100     MOVE WS-DEP-AMOUNT    TO RPT-DEP-AMOUNT.                             
041200     MOVE WS-FAIL-COUNT    TO RPT-FAIL-COUNT.                             
041300     MOVE WS-ENDING-TOTAL  TO RPT-ENDING-TOTAL.                           
041400     WRITE RPT-WORK-RECORD.                                               
041500 300-WRITE-TOTALS-TRAILER-EXIT.                                           
041600     EXIT.                                                                
041700                                                                          
041800*-----------------------------------------------------------------        
041900*LOCATE AN ACCOUNT BY ID.  A PLAIN BOUNDED SCAN, NOT SEARCH ALL --        
042000*THE TABLE IS SIZED AT 500 ENTRIES BUT ONLY THE FIRST                     
042100*WS-ACCOUNT-COUNT ARE EVER POPULATED, SO THE SCAN STOPS THERE.            
042200*-----------------------------------------------------------------        
042300 400-FIND-FROM-ACCOUNT.                                                   
042400     SET WS-FROM-FOUND-SW TO "N".                                         
042500     PERFORM 410-SCAN-FOR-FROM-ACCOUNT                                    
042600         VARYING ACCT-IDX FROM 1 BY 1                                     
042700             UNTIL ACCT-IDX > WS-ACCOUNT-COUNT                            
042800                OR FROM-ACCOUNT-FOUND.                                    
042900 400-FIND-FROM-ACCOUNT-EXIT.                                              
043000     EXIT.                                                                
043100                                                                          
043200 410-SCAN-FOR-FROM-ACCOUNT.                                               
043300     IF TBL-ACCT-ID(ACCT-IDX) = WS-LOOKUP-KEY-1                           
043400         SET FROM-ACCOUNT-FOUND TO TRUE                                   
043500     END-IF.                                                              
043600 410-SCAN-FOR-FROM-ACCOUNT-EXIT.                                          
043700     EXIT.                                                                
043800                                                                          
043816*----------------------------------------------------------------         
043832*SAME BOUNDED SCAN AS 400-FIND-FROM-ACCOUNT, BUT AGAINST THE              
043848*DESTINATION KEY AND ITS OWN INDEX -- SEE THE MAINT-151 NOTE              
043864*ABOVE 300-POST-TRANSFER FOR WHY THE TWO INDEXES ARE SEPARATE.            
043880*----------------------------------------------------------------         
043900 400-FIND-TO-ACCOUNT.                                                     
044000     SET WS-TO-FOUND-SW TO "N".                                           
044100     PERFORM 410-SCAN-FOR-TO-ACCOUNT                                      
044200         VARYING ACCT-IDX2 FROM 1 BY 1                                    
044300             UNTIL ACCT-IDX2 > WS-ACCOUNT-COUNT                           
044400                OR TO-ACCOUNT-FOUND.                                      
044500 400-FIND-TO-ACCOUNT-EXIT.                                                
044600     EXIT.                                                                
044700                                                                          
044725*----------------------------------------------------------------         
044750*ONE COMPARE PER ITERATION OF THE VARYING LOOP ABOVE.                     
044775*----------------------------------------------------------------         
044800 410-SCAN-FOR-TO-ACCOUNT.                                                 
044900     IF TBL-ACCT-ID(ACCT-IDX2) = WS-LOOKUP-KEY-2                          
045000         SET TO-ACCOUNT-FOUND TO TRUE                                     
045100     END-IF.                                                              
045200 410-SCAN-FOR-TO-ACCOUNT-EXIT.                                            
045300     EXIT.                                                                
045400                                                                          
045420*----------------------------------------------------------------         
045440*ONE ADD PER ITERATION OF THE VARYING LOOP IN                             
045460*300-COMPUTE-ENDING-TOTAL ABOVE.                                          
045480*----------------------------------------------------------------         
045500 400-ADD-ONE-BALANCE.                                                     
045600     ADD TBL-ACCT-BALANCE(ACCT-IDX) TO WS-ENDING-TOTAL.                   
045700 400-ADD-ONE-BALANCE-EXIT.                                                
045800     EXIT.                                                                
045900                                                                          
046000*-----------------------------------------------------------------        
046100*JOURNAL HELPERS.  EACH ONE BUILDS A SINGLE WAL ENTRY AND APPENDS         
046200*IT THROUGH JRNLMGR.  THE TRANSACTION ID IS THE RUN DATE AND THE          
046300*SEQUENCE NUMBER OF THE INCOMING RECORD -- UNIQUE FOR THE LIFE OF         
046400*ONE BATCH FILE, WHICH IS ALL THE REPLAY LOGIC NEEDS.                     
046500*-----------------------------------------------------------------        
046600 400-JOURNAL-XFER-PREPARE.                                                
046700     SET JM-PHASE-PREPARE TO TRUE.                                        
046800     SET JM-TYPE-TRANSFER TO TRUE.                                        
046900     MOVE IN-FROM   TO JM-TXN-FROM.                                       
047000     MOVE IN-TO     TO JM-TXN-TO.                                         
047100     MOVE IN-AMOUNT TO JM-TXN-AMOUNT.                                     
047200     MOVE "TRANSFER PREPARE"  TO JM-TXN-NOTE.                             
047300     PERFORM 500-BUILD-TXN-ID                                             
047400        THRU 500-BUILD-TXN-ID-EXIT.                                       
047500     SET JM-FUNC-APPEND TO TRUE.                                          
047600     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
047700 400-JOURNAL-XFER-PREPARE-EXIT.                                           
047800     EXIT.                                                                
047900                                                                          
047920*----------------------------------------------------------------         
047940*ACCTBAL REFUSED THE WITHDRAWAL -- WRITE THE ABORT ENTRY SO THE           
047960*JOURNAL SHOWS THE PREPARE WAS NEVER FOLLOWED BY A COMMIT.                
047980*----------------------------------------------------------------         
048000 400-JOURNAL-XFER-ABORT.                                                  
048100     SET JM-PHASE-ABORT TO TRUE.                                          
048200     MOVE "TRANSFER ABORT"    TO JM-TXN-NOTE.                             
048300     SET JM-FUNC-APPEND TO TRUE.                                          
048400     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
048500 400-JOURNAL-XFER-ABORT-EXIT.                                             
048600     EXIT.                                                                
048700                                                                          
048720*----------------------------------------------------------------         
048740*BOTH LEGS OF THE TRANSFER POSTED SUCCESSFULLY -- WRITE THE               
048760*COMMIT ENTRY THAT CLOSES OUT THE PREPARE WRITTEN ABOVE.                  
048780*----------------------------------------------------------------         
048800 400-JOURNAL-XFER-COMMIT.                                                 
048900     SET JM-PHASE-COMMIT TO TRUE.                                         
049000     MOVE "TRANSFER COMMIT"   TO JM-TXN-NOTE.                             
049100     SET JM-FUNC-APPEND TO TRUE.                                          
049200     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
049300 400-JOURNAL-XFER-COMMIT-EXIT.                                            
049400     EXIT.                                                                
049500                                                                          
049600*-----------------------------------------------------------------        
049700*DEPOSITS ARE JOURNALED AS A SINGLE COMMIT -- THERE IS NO PREPARE         
049800*PHASE BECAUSE A DEPOSIT CANNOT FAIL ONCE THE DESTINATION ACCOUNT         
049900*IS KNOWN TO EXIST.  JM-TXN-FROM IS SET TO -1, THE SHOPS LONG-            
050000*STANDING CONVENTION FOR "NO SOURCE ACCOUNT ON THIS ENTRY."               
050100*-----------------------------------------------------------------        
050200 400-JOURNAL-DEP-COMMIT.                                                  
050300     SET JM-PHASE-COMMIT TO TRUE.                                         
050400     SET JM-TYPE-DEPOSIT TO TRUE.                                         
050500     MOVE -1        TO JM-TXN-FROM.                                       
050600     MOVE IN-TO     TO JM-TXN-TO.                                         
050700     MOVE IN-AMOUNT TO JM-TXN-AMOUNT.                                     
050800     MOVE "DEPOSIT COMMIT"    TO JM-TXN-NOTE.                             
050900     PERFORM 500-BUILD-TXN-ID                                             
051000        THRU 500-BUILD-TXN-ID-EXIT.                                       
051100     SET JM-FUNC-APPEND TO TRUE.                                          
051200     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
051300 400-JOURNAL-DEP-COMMIT-EXIT.                                             
051400     EXIT.                                                                
051500                                                                          
051514*----------------------------------------------------------------         
051528*RUN-UNIQUE TRANSACTION ID -- RUN DATE PLUS THE ZERO-PADDED               
051542*SEQUENCE NUMBER OF THE INCOMING RECORD THAT TRIGGERED THIS               
051556*JOURNAL ENTRY.  SHARED BY BOTH THE PREPARE AND COMMIT HALVES             
051570*OF A TRANSFER SO THE TWO LINES CAN BE MATCHED UP BY EYE.                 
051584*----------------------------------------------------------------         
051600 500-BUILD-TXN-ID.                                                        
051700     MOVE SPACES TO JM-TXN-ID.                                            
051800     STRING WS-RUN-DATE-CCYYMMDD DELIMITED BY SIZE                        
051900            "-SEQ-"              DELIMITED BY SIZE                        
052000            WS-SEQ-NO-EDIT        DELIMITED BY SIZE                       
052100         INTO JM-TXN-ID.                                                  
052200     MOVE WS-RUN-TIMESTAMP TO JM-TXN-TIMESTAMP.                           
052300 500-BUILD-TXN-ID-EXIT.                                                   
052400     EXIT.                                                                
052500                                                                          
052600*-----------------------------------------------------------------        
052700*REPLAY LOGIC.  ONLY COMMIT-PHASE ENTRIES ARE REAPPLIED.  PREPARE         
052800*AND ABORT ENTRIES ARE READ AND DISCARDED -- THEY EXIST ONLY TO           
052900*LET AN OPERATOR RECONSTRUCT WHAT HAPPENED TO A FAILED TRANSFER   KLV0294 
053000*FROM THE JOURNAL BY HAND.                                        KLV0294 
053100*-----------------------------------------------------------------        
053200 400-REPLAY-ONE-RECORD.                                                   
053300     SET JM-FUNC-READ-NEXT TO TRUE.                                       
053400     CALL "JRNLMGR" USING WS-JRNLMGR-PARMS.                               
053500     IF NOT JM-END-OF-JOURNAL                                             
053600         IF JM-PHASE-COMMIT                                               
053700             PERFORM 410-REPLAY-APPLY-COMMIT                              
053800                THRU 410-REPLAY-APPLY-COMMIT-EXIT                         
053900         END-IF                                                           
054000     END-IF.                                                              
054100 400-REPLAY-ONE-RECORD-EXIT.                                              
054200     EXIT.                                                                
054300                                                                          
054314*----------------------------------------------------------------         
054328*ROUTE A COMMIT-PHASE JOURNAL ENTRY TO ITS TYPE-SPECIFIC REPLAY           
054342*PARAGRAPH.  AN UNRECOGNIZED TYPE ON A COMMIT ENTRY SHOULD NEVER          
054356*HAPPEN -- IF IT DOES, IT IS SILENTLY SKIPPED RATHER THAN                 
054370*ABENDING THE BATCH.                                                      
054384*----------------------------------------------------------------         
054400 410-REPLAY-APPLY-COMMIT.                                                 
054500     EVALUATE TRUE                                                        
054600         WHEN JM-TYPE-TRANSFER                                            
054700             PERFORM 420-REPLAY-TRANSFER                                  
054800                THRU 420-REPLAY-TRANSFER-EXIT                             
054900         WHEN JM-TYPE-DEPOSIT                                             
055000             PERFORM 430-REPLAY-DEPOSIT                                   
055100                THRU 430-REPLAY-DEPOSIT-EXIT                              
055200         WHEN OTHER                                                       
055300             CONTINUE                                                     
055400     END-EVALUATE.                                                        
055500 410-REPLAY-APPLY-COMMIT-EXIT.                                            
055600     EXIT.                                                                
055700                                                                          
055800*-----------------------------------------------------------------        
055900*A REPLAYED TRANSFER IS ONLY RE-APPLIED WHEN BOTH ACCOUNTS STILL          
056000*EXIST AND THE SOURCE STILL HAS ENOUGH TO COVER IT.  THIS IS A            
056100*NAIVE RE-APPLY, NOT A TRUE IDEMPOTENT REPLAY -- THE RUN BOOK     KLV0294 
056200*REQUIRES THE JOURNAL BE CLEARED (RENAMED ASIDE) BETWEEN BATCH    KLV0294 
056300*CYCLES SO THE SAME ENTRY IS NEVER REPLAYED TWICE.                KLV0294 
056400*-----------------------------------------------------------------        
056500 420-REPLAY-TRANSFER.                                                     
056600     MOVE JM-TXN-FROM TO WS-LOOKUP-KEY-1.                                 
056700     MOVE JM-TXN-TO   TO WS-LOOKUP-KEY-2.                                 
056800     PERFORM 400-FIND-FROM-ACCOUNT                                        
056900        THRU 400-FIND-FROM-ACCOUNT-EXIT.                                  
057000     PERFORM 400-FIND-TO-ACCOUNT                                          
057100        THRU 400-FIND-TO-ACCOUNT-EXIT.                                    
057200     IF FROM-ACCOUNT-FOUND AND TO-ACCOUNT-FOUND                           
057300         IF TBL-ACCT-BALANCE(ACCT-IDX) NOT LESS THAN JM-TXN-AMOUNT        
057400           SUBTRACT JM-TXN-AMOUNT FROM TBL-ACCT-BALANCE(ACCT-IDX)         
057500           ADD JM-TXN-AMOUNT TO TBL-ACCT-BALANCE(ACCT-IDX2)               
057600         END-IF                                                           
057700     END-IF.                                                              
057800 420-REPLAY-TRANSFER-EXIT.                                                
057900     EXIT.                                                                
058000                                                                          
058016*----------------------------------------------------------------         
058032*A REPLAYED DEPOSIT IS RE-APPLIED UNCONDITIONALLY ONCE THE                
058048*DESTINATION ACCOUNT STILL EXISTS -- A DEPOSIT CANNOT FAIL, SO            
058064*THERE IS NO BALANCE CHECK HERE THE WAY THERE IS FOR A TRANSFER.          
058080*----------------------------------------------------------------         
058100 430-REPLAY-DEPOSIT.                                                      
058200     MOVE JM-TXN-TO TO WS-LOOKUP-KEY-2.                                   
058300     PERFORM 400-FIND-TO-ACCOUNT                                          
058400        THRU 400-FIND-TO-ACCOUNT-EXIT.                                    
058500     IF TO-ACCOUNT-FOUND                                                  
058600         ADD JM-TXN-AMOUNT TO TBL-ACCT-BALANCE(ACCT-IDX2)                 
058700     END-IF.                                                              
058800 430-REPLAY-DEPOSIT-EXIT.                                                 
058900     EXIT.                                                                
059000                                                                          
059010*-----------------------------------------------------------------        
059020*MAINTAINER NOTE -- THIS PROGRAM HAS NO SCREEN OR OPERATOR PROMPT         
059030*OF ANY KIND.  IT RUNS UNATTENDED ON THE NIGHTLY SCHEDULE AND             
059040*RELIES ENTIRELY ON THE CONTROL TOTALS ACCTRPT PRINTS FOR                 
059050*VERIFICATION THE RUN BALANCED.                                           
059060*-----------------------------------------------------------------        
059100 END PROGRAM ACCTPOST.                                                    
